000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FWTREND.
000300 AUTHOR.            R. TALEB.
000400 INSTALLATION.      FLOUSWISE BATCH SYSTEMS - CASABLANCA DC.
000500 DATE-WRITTEN.      04/02/1989.
000600 DATE-COMPILED.     04/02/1989.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*-----------------------------------------------------------*
000900*  F W T R E N D                                            *
001000*  NET-WORTH TREND REPORTER                                 *
001100*                                                            *
001200*  READS THE NET-WORTH HISTORY FILE, GROUPED BY USER-ID,     *
001300*  SELECTS THE SNAPSHOTS RECORDED IN THE SIX CALENDAR        *
001400*  MONTHS BEFORE THE RUN DATE, AND PRINTS THE POINT COUNT    *
001500*  AND THE FIRST/LAST NET-WORTH VALUE IN THAT WINDOW FOR      *
001600*  EACH CUSTOMER.                                            *
001700*-----------------------------------------------------------*
001800*  CHANGE LOG.                                               *
001900*-----------------------------------------------------------*
002000* DATE     PGMR  REQ-NO   DESCRIPTION                        *
002100*-----------------------------------------------------------*
002200* 040289   RT    FW-0002  ORIGINAL CODING.                   *
002300* 050989   RT    FW-0008  ADDED SIX-MONTH WINDOW TEST AGAINST FW0008
002400*                         THE RUN-DATE PARAMETER CARD.        FW0008
002500* 062389   GS    FW-0011  FIRST/LAST VALUE CAPTURE PER        FW0011
002600*                         CUSTOMER ADDED TO GROUP BREAK.       FW0011
002700* 081590   RT    FW-0022  CORRECTED MONTH-BORROW ARITHMETIC   FW0022
002800*                         WHEN RUN-DATE MONTH IS JAN-JUN.      FW0022
002900* 030291   GS    FW-0027  POINT COUNT ADDED TO DETAIL LINE.   FW0027
003000* 112898   RT    FW-0034  Y2K REMEDIATION - RUN-DATE-PARM AND  Y2K
003100*                         RECORDED-DATE CONFIRMED 4-DIGIT      Y2K
003200*                         CENTURY; NO 2-DIGIT WINDOWING USED.  Y2K
003300* 012699   RT    FW-0035  Y2K SIGN-OFF - REGRESSION RUN        Y2K
003400*                         CLEAN AGAINST 1999-2001 TEST DECK.   Y2K
003500* 092501   GS    FW-0044  BLANK DETAIL LINE SUPPRESSED WHEN    FW0044
003600*                         CUSTOMER HAS NO POINTS IN WINDOW.    FW0044
003700* 070603   RT    FW-0057  REPORT HEADING WIDENED TO 132 COLS   FW0057
003800*                         TO MATCH FWANALYZ PRINT TRAIN.       FW0057
003900*-----------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS FW-ALPHA IS "A" THRU "Z"
004500     UPSI-0.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT NETWORTH-HIST-FILE ASSIGN TO "NETWHIST"
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS FS-NETWORTH-HIST-FILE.
005100
005200     SELECT RUN-PARM-FILE      ASSIGN TO "TRNDPARM"
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS FS-RUN-PARM-FILE.
005500
005600     SELECT REPORT-FILE        ASSIGN TO "TRNDRPT"
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-REPORT-FILE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  NETWORTH-HIST-FILE
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 30 CHARACTERS.
006500 01  F-NETWORTH-REC.
006600     03  F-NW-USER-ID                 PIC X(12).
006700     03  F-NW-RECORDED-DATE           PIC 9(08).
006800     03  F-NW-NET-WORTH               PIC S9(9)V99 COMP-3.
006900     03  FILLER                       PIC X(04).
007000
007100 FD  RUN-PARM-FILE
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 08 CHARACTERS.
007400 01  F-RUN-PARM-REC.
007500     03  F-PARM-RUN-DATE              PIC 9(08).
007600
007700 FD  REPORT-FILE
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 132 CHARACTERS.
008000 01  F-REPORT-LINE                    PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300*-----------------------------------------------------------*
008400*    FILE STATUS HOLDING AREAS                               *
008500*-----------------------------------------------------------*
008600 77  FS-NETWORTH-HIST-FILE        PIC X(02) VALUE "00".
008700     88  FS-NETWORTH-HIST-OK                 VALUE "00".
008800     88  FS-NETWORTH-HIST-EOF                VALUE "10".
008900 77  FS-RUN-PARM-FILE             PIC X(02) VALUE "00".
009000     88  FS-RUN-PARM-OK                      VALUE "00".
009100 77  FS-REPORT-FILE               PIC X(02) VALUE "00".
009200     88  FS-REPORT-OK                        VALUE "00".
009300*-----------------------------------------------------------*
009400*    CONSTANTS                                               *
009500*-----------------------------------------------------------*
009600 78  CTE-01                           VALUE 1.
009700 78  CTE-06                           VALUE 6.
009800 78  CTE-12                           VALUE 12.
009900*-----------------------------------------------------------*
010000*    RUN SWITCHES                                            *
010100*-----------------------------------------------------------*
010200 01  WS-SWITCHES.
010300     03  WS-NETWORTH-HIST-EOF-SW      PIC X(01) VALUE "N".
010400         88  SW-NETWORTH-HIST-EOF-Y          VALUE "Y".
010500     03  WS-FIRST-POINT-SW            PIC X(01) VALUE "Y".
010600         88  SW-FIRST-POINT-Y                VALUE "Y".
010700     03  FILLER                       PIC X(02).
010800*-----------------------------------------------------------*
010900*    RUN DATE PARAMETER AND WINDOW START (ALL COMP)          *
011000*-----------------------------------------------------------*
011100 01  WS-RUN-DATE-AREA.
011200     03  WS-RUN-DATE                  PIC 9(08) VALUE ZERO.
011300
011400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-AREA.
011500     03  WS-RUN-DATE-YEAR             PIC 9(04).
011600     03  WS-RUN-DATE-MONTH            PIC 9(02).
011700     03  WS-RUN-DATE-DAY              PIC 9(02).
011800
011900 01  WS-RUN-DATE-REDEF REDEFINES WS-RUN-DATE-AREA.
012000     03  WS-RUN-DATE-REDEF-BYTES      PIC X(08).
012100
012200 01  WS-WINDOW-START-AREA.
012300     03  WS-WINDOW-YEAR               PIC 9(04) VALUE ZERO.
012400     03  WS-WINDOW-MONTH              PIC 9(02) VALUE ZERO.
012500     03  WS-WINDOW-DAY                PIC 9(02) VALUE ZERO.
012600     03  WS-WINDOW-START              PIC 9(08) VALUE ZERO.
012700
012800 01  WS-WINDOW-REDEF REDEFINES WS-WINDOW-START-AREA.
012900     03  WS-WINDOW-REDEF-BYTES        PIC X(10).
013000
013100 01  WS-MONTH-BORROW-WORK             PIC S9(04) COMP VALUE ZERO.
013200*-----------------------------------------------------------*
013300*    CUSTOMER GROUP WORKING AREA                             *
013400*-----------------------------------------------------------*
013500 01  WS-SAVED-USER-ID                 PIC X(12) VALUE SPACES.
013600 01  WS-CUSTOMER-TOTALS.
013700     03  WS-POINT-COUNT               PIC S9(05) COMP-3 VALUE ZERO.
013800     03  WS-FIRST-NET-WORTH           PIC S9(9)V99 COMP-3
013900                                      VALUE ZERO.
014000     03  WS-LAST-NET-WORTH            PIC S9(9)V99 COMP-3
014100                                      VALUE ZERO.
014200     03  WS-FIRST-RECORDED-DATE       PIC 9(08) VALUE ZERO.
014300     03  WS-LAST-RECORDED-DATE        PIC 9(08) VALUE ZERO.
014400
014500 01  WS-REDEF-CUST-TOTALS REDEFINES WS-CUSTOMER-TOTALS.
014600     03  WS-REDEF-CUST-TOTALS-BYTES   PIC X(27).
014700*-----------------------------------------------------------*
014800*    RUN COUNTERS (ALL COMP)                                 *
014900*-----------------------------------------------------------*
015000 01  WS-RUN-COUNTERS.
015100     03  WS-CUSTOMERS-WITH-POINTS     PIC S9(07) COMP-3
015200                                      VALUE ZERO.
015300     03  WS-POINTS-READ-CNT           PIC S9(07) COMP-3
015400                                      VALUE ZERO.
015500     03  FILLER                       PIC X(04).
015600*-----------------------------------------------------------*
015700*    REPORT PRINT LINES                                      *
015800*-----------------------------------------------------------*
015900 01  WS-HEADING-LINE-1.
016000     03  FILLER                       PIC X(38) VALUE SPACES.
016100     03  FILLER                       PIC X(43)
016200         VALUE "FLOUSWISE NET-WORTH TREND SUMMARY REPORT".
016300     03  FILLER                       PIC X(51) VALUE SPACES.
016400
016500 01  WS-HEADING-LINE-2.
016600     03  FILLER                       PIC X(06) VALUE "RUN DT".
016700     03  FILLER                       PIC X(02) VALUE SPACES.
016800     03  HDG-RUN-DATE                 PIC 9999/99/99.
016900     03  FILLER                       PIC X(04) VALUE SPACES.
017000     03  FILLER                       PIC X(12) VALUE "WINDOW FROM ".
017100     03  HDG-WINDOW-START             PIC 9999/99/99.
017200     03  FILLER                       PIC X(96) VALUE SPACES.
017300
017400 01  WS-HEADING-REDEF REDEFINES WS-HEADING-LINE-2.
017500     03  WS-HEADING-REDEF-BYTES       PIC X(132).
017600
017700 01  WS-DETAIL-LINE-1.
017800     03  FILLER                       PIC X(02) VALUE SPACES.
017900     03  DET1-LABEL-USER              PIC X(09) VALUE "CUSTOMER ".
018000     03  DET1-USER-ID                 PIC X(12).
018100     03  FILLER                       PIC X(03) VALUE SPACES.
018200     03  DET1-LABEL-PTS               PIC X(08) VALUE "POINTS  ".
018300     03  DET1-POINTS                  PIC ZZ9.
018400     03  FILLER                       PIC X(02) VALUE SPACES.
018500     03  DET1-LABEL-FIRST-DT          PIC X(08) VALUE "FIRST DT".
018600     03  DET1-FIRST-DATE              PIC 9999/99/99.
018700     03  FILLER                       PIC X(01) VALUE SPACES.
018800     03  DET1-LABEL-FIRST-NW          PIC X(06) VALUE "VALUE ".
018900     03  DET1-FIRST-NET-WORTH         PIC ---,---,--9.99.
019000     03  FILLER                       PIC X(40) VALUE SPACES.
019100
019200 01  WS-DETAIL-LINE-2.
019300     03  FILLER                       PIC X(02) VALUE SPACES.
019400     03  DET2-LABEL-LAST-DT           PIC X(23)
019500         VALUE "                LAST DT".
019600     03  DET2-LAST-DATE               PIC 9999/99/99.
019700     03  FILLER                       PIC X(01) VALUE SPACES.
019800     03  DET2-LABEL-LAST-NW           PIC X(06) VALUE "VALUE ".
019900     03  DET2-LAST-NET-WORTH          PIC ---,---,--9.99.
020000     03  FILLER                       PIC X(78) VALUE SPACES.
020100
020200 01  WS-TOTALS-HEADING.
020300     03  FILLER                       PIC X(40) VALUE SPACES.
020400     03  FILLER                       PIC X(30)
020500         VALUE "RUN TOTALS - FINAL SUMMARY PG".
020600     03  FILLER                       PIC X(62) VALUE SPACES.
020700
020800 01  WS-TOTALS-LINE-1.
020900     03  FILLER                       PIC X(02) VALUE SPACES.
021000     03  TOT1-LABEL                   PIC X(24)
021100         VALUE "CUSTOMERS WITH POINTS ..".
021200     03  TOT1-COUNT                   PIC ZZZ,ZZ9.
021300     03  FILLER                       PIC X(99) VALUE SPACES.
021400
021500 01  WS-TOTALS-LINE-2.
021600     03  FILLER                       PIC X(02) VALUE SPACES.
021700     03  TOT2-LABEL                   PIC X(24)
021800         VALUE "HISTORY POINTS READ ....".
021900     03  TOT2-COUNT                   PIC ZZZ,ZZ9.
022000     03  FILLER                       PIC X(99) VALUE SPACES.
022100
022200 PROCEDURE DIVISION.
022300 DECLARATIVES.
022400 NETWORTH-HIST-FILE-HANDLER SECTION.
022500     USE AFTER ERROR PROCEDURE ON NETWORTH-HIST-FILE.
022600 NETWORTH-HIST-STATUS-CHECK.
022700     DISPLAY "+--------------------------------------+"
022800     DISPLAY "| FWTREND - NETWORTH-HIST-FILE I/O ERR. |"
022900     DISPLAY "| FILE STATUS : [" FS-NETWORTH-HIST-FILE "]"
023000     DISPLAY "+--------------------------------------+"
023100     STOP RUN.
023200 END DECLARATIVES.
023300
023400 MAIN-PARAGRAPH.
023500     PERFORM 100-BEGIN-START-PROGRAM
023600        THRU 100-END-START-PROGRAM
023700
023800     PERFORM 200-BEGIN-PROCESS-HISTORY
023900        THRU 200-END-PROCESS-HISTORY
024000       UNTIL SW-NETWORTH-HIST-EOF-Y
024100
024200     PERFORM 280-BEGIN-FLUSH-LAST-CUSTOMER
024300        THRU 280-END-FLUSH-LAST-CUSTOMER
024400
024500     PERFORM 300-BEGIN-FINISH-PROGRAM
024600        THRU 300-END-FINISH-PROGRAM
024700
024800     STOP RUN.
024900
025000*-----------------------------------------------------------*
025100*  100 - OPEN FILES, READ THE RUN-DATE PARAMETER CARD, AND    *
025200*  DERIVE THE SIX-CALENDAR-MONTH WINDOW START.  (REQ FW-0008, *
025300*  REQ FW-0022 FOR THE MONTH-BORROW CORRECTION.)              *
025400*-----------------------------------------------------------*
025500 100-BEGIN-START-PROGRAM.
025600     OPEN INPUT  NETWORTH-HIST-FILE
025700     OPEN INPUT  RUN-PARM-FILE
025800     OPEN OUTPUT REPORT-FILE
025900
026000     READ RUN-PARM-FILE RECORD
026100         AT END
026200            DISPLAY "FWTREND - MISSING RUN-DATE PARAMETER CARD"
026300            MOVE ZERO TO F-PARM-RUN-DATE
026400     END-READ
026500
026600     MOVE F-PARM-RUN-DATE TO WS-RUN-DATE
026700     MOVE F-PARM-RUN-DATE TO HDG-RUN-DATE
026800
026900     MOVE WS-RUN-DATE-YEAR  TO WS-WINDOW-YEAR
027000     MOVE WS-RUN-DATE-DAY   TO WS-WINDOW-DAY
027100
027200     IF WS-RUN-DATE-MONTH IS GREATER THAN CTE-06
027300         SUBTRACT CTE-06 FROM WS-RUN-DATE-MONTH
027400             GIVING WS-WINDOW-MONTH
027500     ELSE
027600         COMPUTE WS-MONTH-BORROW-WORK =
027700             WS-RUN-DATE-MONTH + CTE-12 - CTE-06
027800         MOVE WS-MONTH-BORROW-WORK TO WS-WINDOW-MONTH
027900         SUBTRACT CTE-01 FROM WS-WINDOW-YEAR
028000     END-IF
028100
028200     COMPUTE WS-WINDOW-START =
028300         (WS-WINDOW-YEAR  * 10000)
028400       + (WS-WINDOW-MONTH * 100)
028500       + WS-WINDOW-DAY
028600
028700     MOVE WS-WINDOW-START TO HDG-WINDOW-START
028800
028900     WRITE F-REPORT-LINE FROM WS-HEADING-LINE-1
029000     WRITE F-REPORT-LINE FROM WS-HEADING-LINE-2
029100
029200     PERFORM 201-BEGIN-READ-NEXT-HISTORY
029300        THRU 201-END-READ-NEXT-HISTORY.
029400 100-END-START-PROGRAM.
029500     EXIT.
029600
029700*-----------------------------------------------------------*
029800*  200 - PROCESS ONE HISTORY RECORD.  WHEN THE USER-ID        *
029900*  CHANGES, THE PRIOR CUSTOMER'S GROUP IS COMPLETE AND IS      *
030000*  FLUSHED TO THE REPORT BEFORE THE NEW GROUP STARTS.          *
030100*-----------------------------------------------------------*
030200 200-BEGIN-PROCESS-HISTORY.
030300     ADD CTE-01 TO WS-POINTS-READ-CNT
030400
030500     IF NOT SW-FIRST-POINT-Y
030600         IF F-NW-USER-ID IS NOT EQUAL TO WS-SAVED-USER-ID
030700             PERFORM 280-BEGIN-FLUSH-LAST-CUSTOMER
030800                THRU 280-END-FLUSH-LAST-CUSTOMER
030900         END-IF
031000     END-IF
031100
031200     IF SW-FIRST-POINT-Y
031300         MOVE F-NW-USER-ID TO WS-SAVED-USER-ID
031400         MOVE ZERO         TO WS-POINT-COUNT
031500         SET SW-FIRST-POINT-Y TO FALSE
031600     END-IF
031700
031800     IF F-NW-USER-ID IS NOT EQUAL TO WS-SAVED-USER-ID
031900         MOVE F-NW-USER-ID TO WS-SAVED-USER-ID
032000         MOVE ZERO         TO WS-POINT-COUNT
032100     END-IF
032200
032300     PERFORM 210-BEGIN-WINDOW-TEST
032400        THRU 210-END-WINDOW-TEST
032500
032600     PERFORM 201-BEGIN-READ-NEXT-HISTORY
032700        THRU 201-END-READ-NEXT-HISTORY.
032800 200-END-PROCESS-HISTORY.
032900     EXIT.
033000
033100 201-BEGIN-READ-NEXT-HISTORY.
033200     READ NETWORTH-HIST-FILE RECORD
033300         AT END
033400            SET SW-NETWORTH-HIST-EOF-Y TO TRUE
033500     END-READ.
033600 201-END-READ-NEXT-HISTORY.
033700     EXIT.
033800
033900*-----------------------------------------------------------*
034000*  210 - SIX-CALENDAR-MONTH WINDOW TEST.  ONLY RECORDS        *
034100*  RECORDED STRICTLY AFTER THE WINDOW START SURVIVE.          *
034200*-----------------------------------------------------------*
034300 210-BEGIN-WINDOW-TEST.
034400     IF F-NW-RECORDED-DATE IS GREATER THAN WS-WINDOW-START
034500         PERFORM 220-BEGIN-BUILD-CUSTOMER-TREND
034600            THRU 220-END-BUILD-CUSTOMER-TREND
034700     END-IF.
034800 210-END-WINDOW-TEST.
034900     EXIT.
035000
035100*-----------------------------------------------------------*
035200*  220 - ADD ONE SURVIVING POINT TO THE CUSTOMER'S TREND.     *
035300*  HISTORY IS IN ASCENDING RECORDED-DATE ORDER PER CUSTOMER,   *
035400*  SO THE FIRST POINT SEEN IN THE GROUP IS THE EARLIEST AND    *
035500*  THE LAST POINT SEEN IS THE LATEST.  (REQ FW-0011)           *
035600*-----------------------------------------------------------*
035700 220-BEGIN-BUILD-CUSTOMER-TREND.
035800     IF WS-POINT-COUNT IS EQUAL TO ZERO
035900         MOVE F-NW-RECORDED-DATE TO WS-FIRST-RECORDED-DATE
036000         MOVE F-NW-NET-WORTH     TO WS-FIRST-NET-WORTH
036100     END-IF
036200
036300     MOVE F-NW-RECORDED-DATE TO WS-LAST-RECORDED-DATE
036400     MOVE F-NW-NET-WORTH     TO WS-LAST-NET-WORTH
036500
036600     ADD CTE-01 TO WS-POINT-COUNT.
036700 220-END-BUILD-CUSTOMER-TREND.
036800     EXIT.
036900
037000*-----------------------------------------------------------*
037100*  280 - WRITE THE DETAIL BLOCK FOR THE CUSTOMER JUST          *
037200*  COMPLETED, IF THAT CUSTOMER HAD AT LEAST ONE POINT IN THE   *
037300*  WINDOW.  (REQ FW-0044 SUPPRESSES THE BLANK CASE.)           *
037400*-----------------------------------------------------------*
037500 280-BEGIN-FLUSH-LAST-CUSTOMER.
037600     IF WS-POINT-COUNT IS GREATER THAN ZERO
037700         ADD CTE-01 TO WS-CUSTOMERS-WITH-POINTS
037800
037900         MOVE WS-SAVED-USER-ID       TO DET1-USER-ID
038000         MOVE WS-POINT-COUNT         TO DET1-POINTS
038100         MOVE WS-FIRST-RECORDED-DATE TO DET1-FIRST-DATE
038200         MOVE WS-FIRST-NET-WORTH     TO DET1-FIRST-NET-WORTH
038300         WRITE F-REPORT-LINE FROM WS-DETAIL-LINE-1
038400
038500         MOVE WS-LAST-RECORDED-DATE  TO DET2-LAST-DATE
038600         MOVE WS-LAST-NET-WORTH      TO DET2-LAST-NET-WORTH
038700         WRITE F-REPORT-LINE FROM WS-DETAIL-LINE-2
038800     END-IF
038900
039000     MOVE ZERO TO WS-POINT-COUNT.
039100 280-END-FLUSH-LAST-CUSTOMER.
039200     EXIT.
039300
039400*-----------------------------------------------------------*
039500*  300 - END OF JOB.  FINAL TOTALS PAGE.                      *
039600*-----------------------------------------------------------*
039700 300-BEGIN-FINISH-PROGRAM.
039800     MOVE SPACES               TO F-REPORT-LINE
039900     WRITE F-REPORT-LINE
040000     WRITE F-REPORT-LINE FROM WS-TOTALS-HEADING
040100     WRITE F-REPORT-LINE FROM WS-TOTALS-HEADING
040200
040300     MOVE WS-CUSTOMERS-WITH-POINTS TO TOT1-COUNT
040400     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-1
040500
040600     MOVE WS-POINTS-READ-CNT       TO TOT2-COUNT
040700     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-2
040800
040900     CLOSE NETWORTH-HIST-FILE
041000     CLOSE RUN-PARM-FILE
041100     CLOSE REPORT-FILE.
041200 300-END-FINISH-PROGRAM.
041300     EXIT.
041400
041500 END PROGRAM FWTREND.
