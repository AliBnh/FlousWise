000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FWANALYZ.
000300 AUTHOR.            G. SLAGOWSKI.
000400 INSTALLATION.      FLOUSWISE BATCH SYSTEMS - CASABLANCA DC.
000500 DATE-WRITTEN.      03/14/1989.
000600 DATE-COMPILED.     03/14/1989.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*-----------------------------------------------------------*
000900*  F W A N A L Y Z                                          *
001000*  PERSONAL FINANCIAL PROFILE ANALYTICS - MAIN DRIVER        *
001100*                                                            *
001200*  READS ONE PROFILE RECORD PER CUSTOMER, MATCHES THE        *
001300*  CUSTOMER'S DEBT RECORDS ON USER-ID, DERIVES THE CACHED    *
001400*  TOTALS, THE FIVE-COMPONENT HEALTH SCORE, THE FOUR         *
001500*  FINANCIAL RATIOS AND THE EIGHT-WAY SPENDING BREAKDOWN,    *
001600*  WRITES THE ANALYTICS-OUT FILE AND PRINTS THE ANALYTICS    *
001700*  REPORT WITH A FINAL TOTALS PAGE.                          *
001800*-----------------------------------------------------------*
001900*  CHANGE LOG.                                               *
002000*-----------------------------------------------------------*
002100* DATE     PGMR  REQ-NO   DESCRIPTION                        *
002200*-----------------------------------------------------------*
002300* 031489   GS    FW-0001  ORIGINAL CODING.                   *
002400* 041189   GS    FW-0006  ADDED DEBT MATCH LOOP FOR TOTAL-    *
002500*                         DEBT AND TOTAL-DEBT-PAYMENTS.       FW0006
002600* 060289   GS    FW-0014  ADDED FIVE-COMPONENT HEALTH SCORE.  FW0014
002700* 072689   RT    FW-0019  ADDED FOUR FINANCIAL RATIOS AND      FW0019
002800*                         STATUS BANDS.                       FW0019
002900* 091592   RT    FW-0033  ADDED EIGHT-CATEGORY SPENDING        FW0033
003000*                         ANALYZER AND TOP-3 SELECTION.        FW0033
003100* 040893   GS    FW-0041  RECOMMENDATION TEXT BUILDER ADDED.   FW0041
003200* 021594   RT    FW-0052  CORRECTED EMERGENCY-FUND-SCORE       FW0052
003300*                         ZERO-EXPENSE EDGE CASE.              FW0052
003400* 101995   GS    FW-0066  FINAL TOTALS PAGE - PER-STATUS       FW0066
003500*                         COUNTS ADDED TO CLOSING.             FW0066
003600* 030898   RT    FW-0074  SAVINGS-RATE-SCORE BAND REWORKED     FW0074
003700*                         TO MATCH REVISED LENDING POLICY.     FW0074
003800* 112898   GS    FW-0077  Y2K REMEDIATION - RUN-DATE AND        Y2K
003900*                         RECORDED-DATE FIELDS REVIEWED FOR     Y2K
004000*                         4-DIGIT CENTURY; NO WINDOWING USED.   Y2K
004100* 012699   GS    FW-0078  Y2K SIGN-OFF - REGRESSION RUN        Y2K
004200*                         CLEAN AGAINST 1999-2001 TEST DECK.    Y2K
004300* 081500   RT    FW-0083  DEBT-TO-INCOME STATUS BANDS WIDENED  FW0083
004400*                         PER REVISED COLLECTIONS POLICY.      FW0083
004500* 051502   GS    FW-0091  TOP-3 CATEGORY TABLE REBUILT USING   FW0091
004600*                         AN INDEXED WORKING TABLE.            FW0091
004700* 092304   RT    FW-0098  REPORT HEADING WIDENED TO 132 COLS   FW0098
004800*                         FOR NEW PRINT TRAIN.                 FW0098
004900*-----------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS FW-ALPHA IS "A" THRU "Z"
005500     UPSI-0.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PROFILE-FILE ASSIGN TO "PROFILE"
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-PROFILE-FILE.
006100
006200     SELECT DEBTS-FILE    ASSIGN TO "DEBTS"
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS FS-DEBTS-FILE.
006500
006600     SELECT ANALYTICS-OUT-FILE ASSIGN TO "ANLYOUT"
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS FS-ANALYTICS-OUT-FILE.
006900
007000     SELECT REPORT-FILE   ASSIGN TO "ANLYRPT"
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-REPORT-FILE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  PROFILE-FILE
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 360 CHARACTERS.
007900 01  F-PROFILE-REC.
008000     03  F-PROF-USER-ID              PIC X(12).
008100     03  F-PROF-INCOME-STABILITY     PIC X(15).
008200     03  F-PROF-INCOME-SECTION.
008300         05  F-PROF-MONTHLY-NET-SALARY  PIC S9(9)V99 COMP-3.
008400         05  F-PROF-AVG-MONTHLY-INCOME  PIC S9(9)V99 COMP-3.
008500         05  F-PROF-ADDL-INCOME-TOTAL   PIC S9(9)V99 COMP-3.
008600     03  F-PROF-FIXED-EXPENSES.
008700         05  F-PROF-RENT                PIC S9(7)V99 COMP-3.
008800         05  F-PROF-PROPERTY-TAX        PIC S9(7)V99 COMP-3.
008900         05  F-PROF-HOME-INSURANCE      PIC S9(7)V99 COMP-3.
009000         05  F-PROF-ELECTRICITY         PIC S9(7)V99 COMP-3.
009100         05  F-PROF-WATER               PIC S9(7)V99 COMP-3.
009200         05  F-PROF-GAS-UTIL            PIC S9(7)V99 COMP-3.
009300         05  F-PROF-INTERNET            PIC S9(7)V99 COMP-3.
009400         05  F-PROF-FIXED-PHONE         PIC S9(7)V99 COMP-3.
009500         05  F-PROF-MOBILE-PHONE        PIC S9(7)V99 COMP-3.
009600         05  F-PROF-ADDL-PHONES         PIC S9(7)V99 COMP-3.
009700         05  F-PROF-CAR-LOAN-PAYMENT    PIC S9(7)V99 COMP-3.
009800         05  F-PROF-CAR-INSURANCE       PIC S9(7)V99 COMP-3.
009900         05  F-PROF-MONTHLY-FUEL        PIC S9(7)V99 COMP-3.
010000         05  F-PROF-PUBLIC-TRANSPORT    PIC S9(7)V99 COMP-3.
010100         05  F-PROF-PARKING             PIC S9(7)V99 COMP-3.
010200         05  F-PROF-MAINTENANCE-RESERVE PIC S9(7)V99 COMP-3.
010300         05  F-PROF-HEALTH-INSURANCE    PIC S9(7)V99 COMP-3.
010400         05  F-PROF-LIFE-INSURANCE      PIC S9(7)V99 COMP-3.
010500         05  F-PROF-OTHER-INSURANCE     PIC S9(7)V99 COMP-3.
010600         05  F-PROF-SUBSCRIPTIONS-TOTAL PIC S9(7)V99 COMP-3.
010700         05  F-PROF-OTHER-FIXED         PIC S9(7)V99 COMP-3.
010800     03  F-PROF-VARIABLE-EXPENSES.
010900         05  F-PROF-GROCERY             PIC S9(7)V99 COMP-3.
011000         05  F-PROF-EATING-OUT          PIC S9(7)V99 COMP-3.
011100         05  F-PROF-COFFEE              PIC S9(7)V99 COMP-3.
011200         05  F-PROF-FOOD-DELIVERY       PIC S9(7)V99 COMP-3.
011300         05  F-PROF-MEDICATIONS         PIC S9(7)V99 COMP-3.
011400         05  F-PROF-DOCTOR-VISITS       PIC S9(7)V99 COMP-3.
011500         05  F-PROF-PHARMACY            PIC S9(7)V99 COMP-3.
011600         05  F-PROF-HYGIENE             PIC S9(7)V99 COMP-3.
011700         05  F-PROF-HAIRCUTS            PIC S9(7)V99 COMP-3.
011800         05  F-PROF-OTHER-PERSONAL-CARE PIC S9(7)V99 COMP-3.
011900         05  F-PROF-CLOTHING            PIC S9(7)V99 COMP-3.
012000         05  F-PROF-SCHOOL-FEES         PIC S9(7)V99 COMP-3.
012100         05  F-PROF-SCHOOL-SUPPLIES     PIC S9(7)V99 COMP-3.
012200         05  F-PROF-TUTORING            PIC S9(7)V99 COMP-3.
012300         05  F-PROF-ONLINE-COURSES      PIC S9(7)V99 COMP-3.
012400         05  F-PROF-MOVIES-EVENTS       PIC S9(7)V99 COMP-3.
012500         05  F-PROF-HOBBIES             PIC S9(7)V99 COMP-3.
012600         05  F-PROF-SPORTS-GYM          PIC S9(7)V99 COMP-3.
012700         05  F-PROF-OTHER-ENTERTAINMENT PIC S9(7)V99 COMP-3.
012800         05  F-PROF-GIFTS               PIC S9(7)V99 COMP-3.
012900         05  F-PROF-CHARITY             PIC S9(7)V99 COMP-3.
013000         05  F-PROF-FAMILY-GATHERINGS   PIC S9(7)V99 COMP-3.
013100     03  F-PROF-ASSETS.
013200         05  F-PROF-BANK-BALANCE        PIC S9(9)V99 COMP-3.
013300         05  F-PROF-CASH-AT-HOME        PIC S9(9)V99 COMP-3.
013400         05  F-PROF-EMERGENCY-FUND      PIC S9(9)V99 COMP-3.
013500         05  F-PROF-OTHER-LIQUID        PIC S9(9)V99 COMP-3.
013600         05  F-PROF-CAR-VALUE           PIC S9(9)V99 COMP-3.
013700         05  F-PROF-MOTORCYCLE-VALUE    PIC S9(9)V99 COMP-3.
013800         05  F-PROF-PROPERTY-VALUE      PIC S9(9)V99 COMP-3.
013900         05  F-PROF-LAPTOP-VALUE        PIC S9(9)V99 COMP-3.
014000         05  F-PROF-PHONE-VALUE         PIC S9(9)V99 COMP-3.
014100         05  F-PROF-GOLD-JEWELRY        PIC S9(9)V99 COMP-3.
014200         05  F-PROF-OTHER-VALUABLES     PIC S9(9)V99 COMP-3.
014300         05  F-PROF-STOCKS              PIC S9(9)V99 COMP-3.
014400         05  F-PROF-MUTUAL-FUNDS        PIC S9(9)V99 COMP-3.
014500         05  F-PROF-BUSINESS-INVESTMENT PIC S9(9)V99 COMP-3.
014600         05  F-PROF-CRYPTO              PIC S9(9)V99 COMP-3.
014700         05  F-PROF-OTHER-INVESTMENTS   PIC S9(9)V99 COMP-3.
014800     03  FILLER                         PIC X(04).
014900
015000 FD  DEBTS-FILE
015100     LABEL RECORD IS STANDARD
015200     RECORD CONTAINS 70 CHARACTERS.
015300 01  F-DEBTS-REC.
015400     03  F-DEBT-USER-ID              PIC X(12).
015500     03  F-DEBT-TYPE                 PIC X(20).
015600     03  F-DEBT-CREDITOR-NAME        PIC X(20).
015700     03  F-DEBT-TOTAL-AMOUNT-OWED    PIC S9(9)V99 COMP-3.
015800     03  F-DEBT-MONTHLY-PAYMENT      PIC S9(7)V99 COMP-3.
015900     03  F-DEBT-INTEREST-RATE        PIC S9(3)V99 COMP-3.
016000     03  FILLER                      PIC X(04).
016100
016200 FD  ANALYTICS-OUT-FILE
016300     LABEL RECORD IS STANDARD
016400     RECORD CONTAINS 440 CHARACTERS.
016500 01  F-ANALYTICS-OUT-REC.
016600     03  F-ANLY-USER-ID                  PIC X(12).
016700     03  F-ANLY-TOTALS.
016800         05  F-ANLY-TOTAL-MONTHLY-INCOME     PIC S9(9)V99 COMP-3.
016900         05  F-ANLY-TOTAL-FIXED-EXPENSES     PIC S9(9)V99 COMP-3.
017000         05  F-ANLY-TOTAL-VARIABLE-EXPENSES  PIC S9(9)V99 COMP-3.
017100         05  F-ANLY-TOTAL-ASSETS             PIC S9(9)V99 COMP-3.
017200         05  F-ANLY-TOTAL-DEBT               PIC S9(9)V99 COMP-3.
017300         05  F-ANLY-NET-WORTH                PIC S9(9)V99 COMP-3.
017400         05  F-ANLY-NET-SURPLUS              PIC S9(9)V99 COMP-3.
017500     03  F-ANLY-OVERALL-SCORE            PIC 9(03).
017600     03  F-ANLY-HEALTH-STATUS            PIC X(17).
017700     03  F-ANLY-COMPONENT-SCORES.
017800         05  F-ANLY-INCOME-STAB-SCORE    PIC 9(03).
017900         05  F-ANLY-EXPENSE-MGMT-SCORE   PIC 9(03).
018000         05  F-ANLY-DEBT-HEALTH-SCORE    PIC 9(03).
018100         05  F-ANLY-EMERGENCY-FUND-SCORE PIC 9(03).
018200         05  F-ANLY-SAVINGS-RATE-SCORE   PIC 9(03).
018300     03  F-ANLY-RATIOS.
018400         05  F-ANLY-DEBT-TO-INCOME-RATIO    PIC S9(5)V99 COMP-3.
018500         05  F-ANLY-DEBT-TO-INCOME-STATUS   PIC X(08).
018600         05  F-ANLY-SAVINGS-RATE            PIC S9(5)V99 COMP-3.
018700         05  F-ANLY-SAVINGS-RATE-STATUS     PIC X(08).
018800         05  F-ANLY-EMERGENCY-FUND-MONTHS   PIC S9(5)V99 COMP-3.
018900         05  F-ANLY-EMERGENCY-FUND-STATUS   PIC X(08).
019000         05  F-ANLY-EXPENSE-TO-INCOME-RATIO PIC S9(5)V99 COMP-3.
019100         05  F-ANLY-EXPENSE-TO-INCOME-STAT  PIC X(08).
019200     03  F-ANLY-CATEGORIES.
019300         05  F-ANLY-CAT-AMOUNT    PIC S9(9)V99 COMP-3 OCCURS 8 TIMES.
019400         05  F-ANLY-CAT-PERCENT   PIC S9(3)V99 COMP-3 OCCURS 8 TIMES.
019500     03  F-ANLY-TOP-CATEGORY              PIC X(15) OCCURS 3 TIMES.
019600     03  F-ANLY-RECOMMENDATION            PIC X(60) OCCURS 3 TIMES.
019700     03  FILLER                           PIC X(06).
019800
019900 FD  REPORT-FILE
020000     LABEL RECORD IS STANDARD
020100     RECORD CONTAINS 132 CHARACTERS.
020200 01  F-REPORT-LINE                    PIC X(132).
020300
020400 WORKING-STORAGE SECTION.
020500*-----------------------------------------------------------*
020600*    FILE STATUS HOLDING AREAS                               *
020700*-----------------------------------------------------------*
020800 77  FS-PROFILE-FILE              PIC X(02) VALUE "00".
020900     88  FS-PROFILE-OK                       VALUE "00".
021000     88  FS-PROFILE-EOF                      VALUE "10".
021100 77  FS-DEBTS-FILE                PIC X(02) VALUE "00".
021200     88  FS-DEBTS-OK                         VALUE "00".
021300     88  FS-DEBTS-EOF                        VALUE "10".
021400 77  FS-ANALYTICS-OUT-FILE        PIC X(02) VALUE "00".
021500     88  FS-ANALYTICS-OUT-OK                 VALUE "00".
021600 77  FS-REPORT-FILE               PIC X(02) VALUE "00".
021700     88  FS-REPORT-OK                        VALUE "00".
021800*-----------------------------------------------------------*
021900*    CONSTANTS                                               *
022000*-----------------------------------------------------------*
022100 78  CTE-01                           VALUE 1.
022200 78  CTE-03                           VALUE 3.
022300 78  CTE-08                           VALUE 8.
022400 78  CTE-12                           VALUE 12.
022500 78  CTE-100                          VALUE 100.
022600*-----------------------------------------------------------*
022700*    RUN SWITCHES                                            *
022800*-----------------------------------------------------------*
022900 01  WS-SWITCHES.
023000     03  WS-PROFILE-EOF-SW            PIC X(01) VALUE "N".
023100         88  SW-PROFILE-EOF-Y                   VALUE "Y".
023200     03  WS-DEBTS-EOF-SW              PIC X(01) VALUE "N".
023300         88  SW-DEBTS-EOF-Y                     VALUE "Y".
023400     03  FILLER                       PIC X(02).
023500*-----------------------------------------------------------*
023600*    RUN COUNTERS (ALL COMP)                                 *
023700*-----------------------------------------------------------*
023800 01  WS-RUN-COUNTERS.
023900     03  WS-PROFILES-READ-CNT         PIC S9(07) COMP-3 VALUE ZERO.
024000     03  WS-CNT-EXCELLENT             PIC S9(07) COMP-3 VALUE ZERO.
024100     03  WS-CNT-GOOD                  PIC S9(07) COMP-3 VALUE ZERO.
024200     03  WS-CNT-NEEDS-IMPROVEMENT     PIC S9(07) COMP-3 VALUE ZERO.
024300     03  WS-CNT-CRITICAL              PIC S9(07) COMP-3 VALUE ZERO.
024400     03  WS-GRAND-INCOME              PIC S9(11)V99 COMP-3 VALUE ZERO.
024500     03  WS-GRAND-EXPENSES            PIC S9(11)V99 COMP-3 VALUE ZERO.
024600     03  WS-GRAND-NET-WORTH           PIC S9(11)V99 COMP-3 VALUE ZERO.
024700     03  FILLER                       PIC X(04).
024800*-----------------------------------------------------------*
024900*    INDICES AND SUBSCRIPTS (ALL COMP)                       *
025000*-----------------------------------------------------------*
025100 01  WS-SUBSCRIPTS.
025200     03  WS-IX-CAT                    PIC S9(02) COMP VALUE ZERO.
025300     03  WS-IX-SRCH                   PIC S9(02) COMP VALUE ZERO.
025400     03  WS-IX-TOP                    PIC S9(02) COMP VALUE ZERO.
025500     03  WS-IX-HIGH                   PIC S9(02) COMP VALUE ZERO.
025600     03  FILLER                       PIC X(02).
025700*-----------------------------------------------------------*
025800*    PER-CUSTOMER WORKING TOTALS                             *
025900*-----------------------------------------------------------*
026000 01  WS-CUSTOMER-TOTALS.
026100     03  WS-TOTAL-MONTHLY-INCOME      PIC S9(9)V99 COMP-3 VALUE ZERO.
026200     03  WS-TOTAL-FIXED-EXPENSES      PIC S9(9)V99 COMP-3 VALUE ZERO.
026300     03  WS-TOTAL-VARIABLE-EXPENSES   PIC S9(9)V99 COMP-3 VALUE ZERO.
026400     03  WS-TOTAL-MONTHLY-EXPENSES    PIC S9(9)V99 COMP-3 VALUE ZERO.
026500     03  WS-TOTAL-ASSETS              PIC S9(9)V99 COMP-3 VALUE ZERO.
026600     03  WS-TOTAL-DEBT                PIC S9(9)V99 COMP-3 VALUE ZERO.
026700     03  WS-TOTAL-DEBT-PAYMENTS       PIC S9(9)V99 COMP-3 VALUE ZERO.
026800     03  WS-NET-WORTH                 PIC S9(9)V99 COMP-3 VALUE ZERO.
026900     03  WS-NET-SURPLUS               PIC S9(9)V99 COMP-3 VALUE ZERO.
027000     03  WS-ANNUAL-INCOME             PIC S9(11)V99 COMP-3 VALUE ZERO.
027100
027200 01  WS-REDEF-TOTALS REDEFINES WS-CUSTOMER-TOTALS.
027300     03  WS-REDEF-TOTALS-BYTES        PIC X(52).
027400
027500 01  WS-SCORE-AREA.
027600     03  WS-INCOME-STAB-SCORE         PIC S9(03) COMP-3 VALUE ZERO.
027700     03  WS-EXPENSE-MGMT-SCORE        PIC S9(03) COMP-3 VALUE ZERO.
027800     03  WS-DEBT-HEALTH-SCORE         PIC S9(03) COMP-3 VALUE ZERO.
027900     03  WS-EMERGENCY-FUND-SCORE      PIC S9(03) COMP-3 VALUE ZERO.
028000     03  WS-SAVINGS-RATE-SCORE        PIC S9(03) COMP-3 VALUE ZERO.
028100     03  WS-WEIGHTED-SUM              PIC S9(05)V9(04) COMP-3
028200                                      VALUE ZERO.
028300     03  WS-OVERALL-SCORE             PIC S9(03) COMP-3 VALUE ZERO.
028400     03  WS-HEALTH-STATUS             PIC X(17) VALUE SPACES.
028500     03  WS-EXPENSE-RATIO             PIC S9(03)V99 COMP-3 VALUE ZERO.
028600     03  WS-MONTHS-COVERED            PIC S9(05)V99 COMP-3 VALUE ZERO.
028700     03  WS-SAVINGS-PCT               PIC S9(05)V99 COMP-3 VALUE ZERO.
028800
028900 01  WS-REDEF-SCORE REDEFINES WS-SCORE-AREA.
029000     03  WS-REDEF-SCORE-BYTES         PIC X(52).
029100
029200 01  WS-RECOMMENDATIONS.
029300     03  WS-REC-COUNT                 PIC S9(01) COMP-3 VALUE ZERO.
029400     03  WS-REC-TEXT                  PIC X(60) OCCURS 3 TIMES.
029500
029600 01  WS-RATIO-AREA.
029700     03  WS-DEBT-TO-INCOME-RATIO      PIC S9(05)V99 COMP-3 VALUE ZERO.
029800     03  WS-DEBT-TO-INCOME-STATUS     PIC X(08) VALUE SPACES.
029900     03  WS-SAVINGS-RATE              PIC S9(05)V99 COMP-3 VALUE ZERO.
030000     03  WS-SAVINGS-RATE-STATUS       PIC X(08) VALUE SPACES.
030100     03  WS-EMERGENCY-FUND-MONTHS     PIC S9(05)V99 COMP-3 VALUE ZERO.
030200     03  WS-EMERGENCY-FUND-STATUS     PIC X(08) VALUE SPACES.
030300     03  WS-EXPENSE-TO-INCOME-RATIO   PIC S9(05)V99 COMP-3 VALUE ZERO.
030400     03  WS-EXPENSE-TO-INCOME-STATUS  PIC X(08) VALUE SPACES.
030500*-----------------------------------------------------------*
030600*    SPENDING-BY-CATEGORY TABLE                              *
030700*-----------------------------------------------------------*
030800 01  WS-CATEGORY-TABLE.
030900     03  WS-CATEGORY-ENTRY OCCURS 8 TIMES.
031000         05  WS-CAT-NAME              PIC X(15).
031100         05  WS-CAT-AMOUNT            PIC S9(9)V99 COMP-3.
031200         05  WS-CAT-PERCENT           PIC S9(3)V99 COMP-3.
031300         05  WS-CAT-PICKED            PIC X(01).
031400
031500 01  WS-CATEGORY-TOTAL                PIC S9(9)V99 COMP-3 VALUE ZERO.
031600 01  WS-CATEGORY-HIGH                 PIC S9(9)V99 COMP-3 VALUE ZERO.
031700
031800 01  WS-TOP-CATEGORY-AREA.
031900     03  WS-TOP-CATEGORY              PIC X(15) OCCURS 3 TIMES.
032000
032100 01  WS-TOP-CATEGORY-REDEF REDEFINES WS-TOP-CATEGORY-AREA.
032200     03  WS-TOP-CATEGORY-BYTES        PIC X(45).
032300*-----------------------------------------------------------*
032400*    INSIGHT MESSAGE AREA                                    *
032500*-----------------------------------------------------------*
032600 01  WS-INSIGHT-AREA.
032700     03  WS-INSIGHT-PCT               PIC S9(03)V99 COMP-3
032800                                      VALUE ZERO.
032900     03  WS-INSIGHT-PCT-ED            PIC Z9.
033000     03  WS-INSIGHT-COUNT             PIC S9(01) COMP-3 VALUE ZERO.
033100     03  WS-INSIGHT-TEXT              PIC X(60) OCCURS 2 TIMES.
033200
033300*-----------------------------------------------------------*
033400*    REPORT PRINT LINES                                     *
033500*-----------------------------------------------------------*
033600 01  WS-HEADING-LINE-1.
033700     03  FILLER                       PIC X(40) VALUE SPACES.
033800     03  FILLER                       PIC X(41)
033900         VALUE "FLOUSWISE PERSONAL FINANCE ANALYTICS RPT".
034000     03  FILLER                       PIC X(51) VALUE SPACES.
034100
034200 01  WS-HEADING-LINE-2.
034300     03  FILLER                       PIC X(06) VALUE "RUN DT".
034400     03  FILLER                       PIC X(02) VALUE SPACES.
034500     03  HDG-RUN-DATE                 PIC 9999/99/99.
034600     03  FILLER                       PIC X(114) VALUE SPACES.
034700
034800 01  WS-HEADING-REDEF REDEFINES WS-HEADING-LINE-2.
034900     03  WS-HEADING-REDEF-BYTES       PIC X(132).
035000
035100 01  WS-DETAIL-LINE-1.
035200     03  FILLER                       PIC X(02) VALUE SPACES.
035300     03  DET1-LABEL-USER              PIC X(09) VALUE "CUSTOMER ".
035400     03  DET1-USER-ID                 PIC X(12).
035500     03  FILLER                       PIC X(03) VALUE SPACES.
035600     03  DET1-LABEL-INCOME            PIC X(08) VALUE "INCOME  ".
035700     03  DET1-INCOME                  PIC ---,---,--9.99.
035800     03  FILLER                       PIC X(02) VALUE SPACES.
035900     03  DET1-LABEL-EXP               PIC X(08) VALUE "EXPENSE ".
036000     03  DET1-EXPENSE                 PIC ---,---,--9.99.
036100     03  FILLER                       PIC X(02) VALUE SPACES.
036200     03  DET1-LABEL-SURP              PIC X(08) VALUE "SURPLUS ".
036300     03  DET1-SURPLUS                 PIC ---,---,--9.99.
036400     03  FILLER                       PIC X(18) VALUE SPACES.
036500
036600 01  WS-DETAIL-LINE-2.
036700     03  FILLER                       PIC X(02) VALUE SPACES.
036800     03  DET2-LABEL-NW                PIC X(09) VALUE "NET WORTH".
036900     03  DET2-NET-WORTH               PIC ---,---,--9.99.
037000     03  FILLER                       PIC X(03) VALUE SPACES.
037100     03  DET2-LABEL-SCORE             PIC X(06) VALUE "SCORE ".
037200     03  DET2-SCORE                   PIC ZZ9.
037300     03  FILLER                       PIC X(02) VALUE SPACES.
037400     03  DET2-STATUS                  PIC X(17).
037500     03  FILLER                       PIC X(68) VALUE SPACES.
037600
037700 01  WS-DETAIL-LINE-3.
037800     03  FILLER                       PIC X(02) VALUE SPACES.
037900     03  DET3-LABEL-DTI               PIC X(16)
038000         VALUE "DEBT/INCOME    ".
038100     03  DET3-DTI                     PIC ---9.99.
038200     03  FILLER                       PIC X(01) VALUE SPACES.
038300     03  DET3-DTI-STATUS              PIC X(08).
038400     03  FILLER                       PIC X(02) VALUE SPACES.
038500     03  DET3-LABEL-SAV               PIC X(12) VALUE "SAVE RATE   ".
038600     03  DET3-SAV                     PIC ---9.99.
038700     03  FILLER                       PIC X(01) VALUE SPACES.
038800     03  DET3-SAV-STATUS              PIC X(08).
038900     03  FILLER                       PIC X(02) VALUE SPACES.
039000     03  DET3-LABEL-EMG               PIC X(12) VALUE "EMERG-MOS   ".
039100     03  DET3-EMG                     PIC ---9.99.
039200     03  FILLER                       PIC X(01) VALUE SPACES.
039300     03  DET3-EMG-STATUS              PIC X(08).
039400     03  FILLER                       PIC X(02) VALUE SPACES.
039500     03  DET3-LABEL-ETI               PIC X(12) VALUE "EXP/INCOME  ".
039600     03  DET3-ETI                     PIC ---9.99.
039700     03  FILLER                       PIC X(01) VALUE SPACES.
039800     03  DET3-ETI-STATUS              PIC X(08).
039900     03  FILLER                       PIC X(01) VALUE SPACES.
040000
040100 01  WS-DETAIL-LINE-4.
040200     03  FILLER                       PIC X(02) VALUE SPACES.
040300     03  DET4-CAT-NAME                PIC X(15).
040400     03  FILLER                       PIC X(01) VALUE SPACES.
040500     03  DET4-CAT-AMOUNT              PIC ---,---,--9.99.
040600     03  FILLER                       PIC X(01) VALUE SPACES.
040700     03  DET4-CAT-PERCENT             PIC ZZ9.99.
040800     03  FILLER                       PIC X(01) VALUE SPACES.
040900     03  DET4-CAT-PCT-SIGN            PIC X(01) VALUE "%".
041000     03  FILLER                       PIC X(95) VALUE SPACES.
041100
041200 01  WS-DETAIL-LINE-5.
041300     03  FILLER                       PIC X(02) VALUE SPACES.
041400     03  DET5-LABEL                   PIC X(14)
041500         VALUE "TOP CATEGORIES".
041600     03  FILLER                       PIC X(02) VALUE SPACES.
041700     03  DET5-TOP                     PIC X(15) OCCURS 3 TIMES.
041800     03  FILLER                       PIC X(68) VALUE SPACES.
041900
042000 01  WS-DETAIL-LINE-6.
042100     03  FILLER                       PIC X(02) VALUE SPACES.
042200     03  DET6-LABEL                   PIC X(15)
042300         VALUE "RECOMMENDATION ".
042400     03  DET6-TEXT                    PIC X(60).
042500     03  FILLER                       PIC X(55) VALUE SPACES.
042600
042700 01  WS-DETAIL-LINE-7.
042800     03  FILLER                       PIC X(02) VALUE SPACES.
042900     03  DET7-LABEL                   PIC X(09) VALUE "INSIGHT  ".
043000     03  DET7-TEXT                    PIC X(60).
043100     03  FILLER                       PIC X(61) VALUE SPACES.
043200
043300 01  WS-TOTALS-HEADING.
043400     03  FILLER                       PIC X(40) VALUE SPACES.
043500     03  FILLER                       PIC X(30)
043600         VALUE "RUN TOTALS - FINAL SUMMARY PG".
043700     03  FILLER                       PIC X(62) VALUE SPACES.
043800
043900 01  WS-TOTALS-LINE-1.
044000     03  FILLER                       PIC X(02) VALUE SPACES.
044100     03  TOT1-LABEL                   PIC X(24)
044200         VALUE "PROFILES PROCESSED .....".
044300     03  TOT1-COUNT                   PIC ZZZ,ZZ9.
044400     03  FILLER                       PIC X(99) VALUE SPACES.
044500
044600 01  WS-TOTALS-LINE-2.
044700     03  FILLER                       PIC X(02) VALUE SPACES.
044800     03  TOT2-LABEL                   PIC X(24)
044900         VALUE "EXCELLENT ..............".
045000     03  TOT2-COUNT                   PIC ZZZ,ZZ9.
045100     03  FILLER                       PIC X(99) VALUE SPACES.
045200
045300 01  WS-TOTALS-LINE-3.
045400     03  FILLER                       PIC X(02) VALUE SPACES.
045500     03  TOT3-LABEL                   PIC X(24)
045600         VALUE "GOOD ...................".
045700     03  TOT3-COUNT                   PIC ZZZ,ZZ9.
045800     03  FILLER                       PIC X(99) VALUE SPACES.
045900
046000 01  WS-TOTALS-LINE-4.
046100     03  FILLER                       PIC X(02) VALUE SPACES.
046200     03  TOT4-LABEL                   PIC X(24)
046300         VALUE "NEEDS IMPROVEMENT ......".
046400     03  TOT4-COUNT                   PIC ZZZ,ZZ9.
046500     03  FILLER                       PIC X(99) VALUE SPACES.
046600
046700 01  WS-TOTALS-LINE-5.
046800     03  FILLER                       PIC X(02) VALUE SPACES.
046900     03  TOT5-LABEL                   PIC X(24)
047000         VALUE "CRITICAL ...............".
047100     03  TOT5-COUNT                   PIC ZZZ,ZZ9.
047200     03  FILLER                       PIC X(99) VALUE SPACES.
047300
047400 01  WS-TOTALS-LINE-6.
047500     03  FILLER                       PIC X(02) VALUE SPACES.
047600     03  TOT6-LABEL                   PIC X(24)
047700         VALUE "GRAND TOTAL INCOME .....".
047800     03  TOT6-AMOUNT                  PIC ---,---,---,--9.99.
047900     03  FILLER                       PIC X(87) VALUE SPACES.
048000
048100 01  WS-TOTALS-LINE-7.
048200     03  FILLER                       PIC X(02) VALUE SPACES.
048300     03  TOT7-LABEL                   PIC X(24)
048400         VALUE "GRAND TOTAL EXPENSES ...".
048500     03  TOT7-AMOUNT                  PIC ---,---,---,--9.99.
048600     03  FILLER                       PIC X(87) VALUE SPACES.
048700
048800 01  WS-TOTALS-LINE-8.
048900     03  FILLER                       PIC X(02) VALUE SPACES.
049000     03  TOT8-LABEL                   PIC X(24)
049100         VALUE "GRAND TOTAL NET WORTH ..".
049200     03  TOT8-AMOUNT                  PIC ---,---,---,--9.99.
049300     03  FILLER                       PIC X(87) VALUE SPACES.
049400
049500 PROCEDURE DIVISION.
049600 DECLARATIVES.
049700 PROFILE-FILE-HANDLER SECTION.
049800     USE AFTER ERROR PROCEDURE ON PROFILE-FILE.
049900 PROFILE-STATUS-CHECK.
050000     DISPLAY "+--------------------------------------+"
050100     DISPLAY "| FWANALYZ - PROFILE-FILE I/O ERROR.    |"
050200     DISPLAY "| FILE STATUS : [" FS-PROFILE-FILE "]"
050300     DISPLAY "+--------------------------------------+"
050400     STOP RUN.
050500
050600 DEBTS-FILE-HANDLER SECTION.
050700     USE AFTER ERROR PROCEDURE ON DEBTS-FILE.
050800 DEBTS-STATUS-CHECK.
050900     DISPLAY "+--------------------------------------+"
051000     DISPLAY "| FWANALYZ - DEBTS-FILE I/O ERROR.      |"
051100     DISPLAY "| FILE STATUS : [" FS-DEBTS-FILE "]"
051200     DISPLAY "+--------------------------------------+"
051300     STOP RUN.
051400 END DECLARATIVES.
051500
051600 MAIN-PARAGRAPH.
051700     PERFORM 100-BEGIN-START-PROGRAM
051800        THRU 100-END-START-PROGRAM
051900
052000     PERFORM 200-BEGIN-PROCESS-PROFILE
052100        THRU 200-END-PROCESS-PROFILE
052200       UNTIL SW-PROFILE-EOF-Y
052300
052400     PERFORM 300-BEGIN-FINISH-PROGRAM
052500        THRU 300-END-FINISH-PROGRAM
052600
052700     STOP RUN.
052800
052900 100-BEGIN-START-PROGRAM.
053000     OPEN INPUT  PROFILE-FILE
053100     OPEN INPUT  DEBTS-FILE
053200     OPEN OUTPUT ANALYTICS-OUT-FILE
053300     OPEN OUTPUT REPORT-FILE
053400
053500     ACCEPT HDG-RUN-DATE FROM DATE YYYYMMDD
053600
053700     WRITE F-REPORT-LINE FROM WS-HEADING-LINE-1
053800     WRITE F-REPORT-LINE FROM WS-HEADING-LINE-2
053900
054000     PERFORM 205-BEGIN-READ-NEXT-DEBT
054100        THRU 205-END-READ-NEXT-DEBT
054200
054300     PERFORM 201-BEGIN-READ-NEXT-PROFILE
054400        THRU 201-END-READ-NEXT-PROFILE.
054500 100-END-START-PROGRAM.
054600     EXIT.
054700
054800 200-BEGIN-PROCESS-PROFILE.
054900     ADD CTE-01                TO WS-PROFILES-READ-CNT
055000
055100     PERFORM 210-BEGIN-MATCH-DEBTS-FOR-USER
055200        THRU 210-END-MATCH-DEBTS-FOR-USER
055300
055400     PERFORM 220-BEGIN-COMPUTE-TOTALS
055500        THRU 220-END-COMPUTE-TOTALS
055600
055700     PERFORM 230-BEGIN-SCORE-HEALTH
055800        THRU 230-END-SCORE-HEALTH
055900
056000     PERFORM 240-BEGIN-COMPUTE-RATIOS
056100        THRU 240-END-COMPUTE-RATIOS
056200
056300     PERFORM 250-BEGIN-ANALYZE-SPEND
056400        THRU 250-END-ANALYZE-SPEND
056500
056600     PERFORM 260-BEGIN-WRITE-ANALYTICS-OUT
056700        THRU 260-END-WRITE-ANALYTICS-OUT
056800
056900     PERFORM 270-BEGIN-PRINT-DETAIL-BLOCK
057000        THRU 270-END-PRINT-DETAIL-BLOCK
057100
057200     PERFORM 201-BEGIN-READ-NEXT-PROFILE
057300        THRU 201-END-READ-NEXT-PROFILE.
057400 200-END-PROCESS-PROFILE.
057500     EXIT.
057600
057700 201-BEGIN-READ-NEXT-PROFILE.
057800     READ PROFILE-FILE RECORD
057900         AT END
058000            SET SW-PROFILE-EOF-Y TO TRUE
058100     END-READ.
058200 201-END-READ-NEXT-PROFILE.
058300     EXIT.
058400
058500 205-BEGIN-READ-NEXT-DEBT.
058600     READ DEBTS-FILE RECORD
058700         AT END
058800            SET SW-DEBTS-EOF-Y TO TRUE
058900     END-READ.
059000 205-END-READ-NEXT-DEBT.
059100     EXIT.
059200
059300*-----------------------------------------------------------*
059400*  210 - MATCH THE DEBTS-FILE GROUP FOR THE CURRENT USER-ID. *
059500*  DEBTS-FILE IS IN ASCENDING USER-ID ORDER, ZERO-TO-N PER   *
059600*  CUSTOMER, SO WE CONSUME RECORDS UNTIL THE KEY CHANGES.    *
059700*-----------------------------------------------------------*
059800 210-BEGIN-MATCH-DEBTS-FOR-USER.
059900     MOVE ZERO TO WS-TOTAL-DEBT
060000     MOVE ZERO TO WS-TOTAL-DEBT-PAYMENTS
060100
060200     PERFORM 211-BEGIN-APPLY-ONE-DEBT
060300        THRU 211-END-APPLY-ONE-DEBT
060400       UNTIL SW-DEBTS-EOF-Y
060500          OR F-DEBT-USER-ID IS GREATER THAN F-PROF-USER-ID.
060600 210-END-MATCH-DEBTS-FOR-USER.
060700     EXIT.
060800
060900 211-BEGIN-APPLY-ONE-DEBT.
061000     IF F-DEBT-USER-ID IS EQUAL TO F-PROF-USER-ID
061100         ADD F-DEBT-TOTAL-AMOUNT-OWED  TO WS-TOTAL-DEBT
061200         ADD F-DEBT-MONTHLY-PAYMENT    TO WS-TOTAL-DEBT-PAYMENTS
061300         PERFORM 205-BEGIN-READ-NEXT-DEBT
061400            THRU 205-END-READ-NEXT-DEBT
061500     ELSE
061600         IF F-DEBT-USER-ID IS LESS THAN F-PROF-USER-ID
061700             PERFORM 205-BEGIN-READ-NEXT-DEBT
061800                THRU 205-END-READ-NEXT-DEBT
061900         END-IF
062000     END-IF.
062100 211-END-APPLY-ONE-DEBT.
062200     EXIT.
062300
062400*-----------------------------------------------------------*
062500*  220 - PROFILE TOTALS ENGINE.                              *
062600*-----------------------------------------------------------*
062700 220-BEGIN-COMPUTE-TOTALS.
062800     COMPUTE WS-TOTAL-MONTHLY-INCOME =
062900             F-PROF-MONTHLY-NET-SALARY
063000           + F-PROF-AVG-MONTHLY-INCOME
063100           + F-PROF-ADDL-INCOME-TOTAL
063200         ON SIZE ERROR
063300             MOVE ZERO TO WS-TOTAL-MONTHLY-INCOME
063400     END-COMPUTE
063500
063600     COMPUTE WS-TOTAL-FIXED-EXPENSES =
063700             F-PROF-RENT + F-PROF-PROPERTY-TAX
063800           + F-PROF-HOME-INSURANCE + F-PROF-ELECTRICITY
063900           + F-PROF-WATER + F-PROF-GAS-UTIL + F-PROF-INTERNET
064000           + F-PROF-FIXED-PHONE + F-PROF-MOBILE-PHONE
064100           + F-PROF-ADDL-PHONES + F-PROF-CAR-LOAN-PAYMENT
064200           + F-PROF-CAR-INSURANCE + F-PROF-MONTHLY-FUEL
064300           + F-PROF-PUBLIC-TRANSPORT + F-PROF-PARKING
064400           + F-PROF-MAINTENANCE-RESERVE + F-PROF-HEALTH-INSURANCE
064500           + F-PROF-LIFE-INSURANCE + F-PROF-OTHER-INSURANCE
064600           + F-PROF-SUBSCRIPTIONS-TOTAL + F-PROF-OTHER-FIXED
064700         ON SIZE ERROR
064800             MOVE ZERO TO WS-TOTAL-FIXED-EXPENSES
064900     END-COMPUTE
065000
065100     COMPUTE WS-TOTAL-VARIABLE-EXPENSES =
065200             F-PROF-GROCERY + F-PROF-EATING-OUT + F-PROF-COFFEE
065300           + F-PROF-FOOD-DELIVERY + F-PROF-MEDICATIONS
065400           + F-PROF-DOCTOR-VISITS + F-PROF-PHARMACY
065500           + F-PROF-HYGIENE + F-PROF-HAIRCUTS
065600           + F-PROF-OTHER-PERSONAL-CARE + F-PROF-CLOTHING
065700           + F-PROF-SCHOOL-FEES + F-PROF-SCHOOL-SUPPLIES
065800           + F-PROF-TUTORING + F-PROF-ONLINE-COURSES
065900           + F-PROF-MOVIES-EVENTS + F-PROF-HOBBIES
066000           + F-PROF-SPORTS-GYM + F-PROF-OTHER-ENTERTAINMENT
066100           + F-PROF-GIFTS + F-PROF-CHARITY
066200           + F-PROF-FAMILY-GATHERINGS
066300         ON SIZE ERROR
066400             MOVE ZERO TO WS-TOTAL-VARIABLE-EXPENSES
066500     END-COMPUTE
066600
066700     ADD WS-TOTAL-FIXED-EXPENSES WS-TOTAL-VARIABLE-EXPENSES
066800         GIVING WS-TOTAL-MONTHLY-EXPENSES
066900
067000     COMPUTE WS-TOTAL-ASSETS =
067100             F-PROF-BANK-BALANCE + F-PROF-CASH-AT-HOME
067200           + F-PROF-EMERGENCY-FUND + F-PROF-OTHER-LIQUID
067300           + F-PROF-CAR-VALUE + F-PROF-MOTORCYCLE-VALUE
067400           + F-PROF-PROPERTY-VALUE + F-PROF-LAPTOP-VALUE
067500           + F-PROF-PHONE-VALUE + F-PROF-GOLD-JEWELRY
067600           + F-PROF-OTHER-VALUABLES + F-PROF-STOCKS
067700           + F-PROF-MUTUAL-FUNDS + F-PROF-BUSINESS-INVESTMENT
067800           + F-PROF-CRYPTO + F-PROF-OTHER-INVESTMENTS
067900         ON SIZE ERROR
068000             MOVE ZERO TO WS-TOTAL-ASSETS
068100     END-COMPUTE
068200
068300     SUBTRACT WS-TOTAL-DEBT FROM WS-TOTAL-ASSETS
068400         GIVING WS-NET-WORTH
068500
068600     SUBTRACT WS-TOTAL-MONTHLY-EXPENSES FROM
068700              WS-TOTAL-MONTHLY-INCOME
068800         GIVING WS-NET-SURPLUS
068900
069000     COMPUTE WS-ANNUAL-INCOME ROUNDED =
069100             WS-TOTAL-MONTHLY-INCOME * CTE-12
069200
069300     ADD WS-TOTAL-MONTHLY-INCOME   TO WS-GRAND-INCOME
069400     ADD WS-TOTAL-MONTHLY-EXPENSES TO WS-GRAND-EXPENSES
069500     ADD WS-NET-WORTH              TO WS-GRAND-NET-WORTH.
069600 220-END-COMPUTE-TOTALS.
069700     EXIT.
069800
069900*-----------------------------------------------------------*
070000*  230 - FINANCIAL HEALTH SCORING ENGINE.                    *
070100*-----------------------------------------------------------*
070200 230-BEGIN-SCORE-HEALTH.
070300     PERFORM 231-BEGIN-SCORE-INCOME-STAB
070400        THRU 231-END-SCORE-INCOME-STAB
070500     PERFORM 232-BEGIN-SCORE-EXPENSE-MGMT
070600        THRU 232-END-SCORE-EXPENSE-MGMT
070700     PERFORM 233-BEGIN-SCORE-DEBT-HEALTH
070800        THRU 233-END-SCORE-DEBT-HEALTH
070900     PERFORM 234-BEGIN-SCORE-EMERGENCY-FUND
071000        THRU 234-END-SCORE-EMERGENCY-FUND
071100     PERFORM 235-BEGIN-SCORE-SAVINGS-RATE
071200        THRU 235-END-SCORE-SAVINGS-RATE
071300
071400     COMPUTE WS-WEIGHTED-SUM =
071500             (WS-INCOME-STAB-SCORE    * 0.20)
071600           + (WS-EXPENSE-MGMT-SCORE   * 0.20)
071700           + (WS-DEBT-HEALTH-SCORE    * 0.20)
071800           + (WS-EMERGENCY-FUND-SCORE * 0.25)
071900           + (WS-SAVINGS-RATE-SCORE   * 0.15)
072000
072100     MOVE WS-WEIGHTED-SUM TO WS-OVERALL-SCORE
072200
072300     EVALUATE TRUE
072400         WHEN WS-OVERALL-SCORE IS GREATER THAN OR EQUAL TO 81
072500             MOVE "EXCELLENT"          TO WS-HEALTH-STATUS
072600             ADD CTE-01 TO WS-CNT-EXCELLENT
072700         WHEN WS-OVERALL-SCORE IS GREATER THAN OR EQUAL TO 61
072800             MOVE "GOOD"               TO WS-HEALTH-STATUS
072900             ADD CTE-01 TO WS-CNT-GOOD
073000         WHEN WS-OVERALL-SCORE IS GREATER THAN OR EQUAL TO 41
073100             MOVE "NEEDS IMPROVEMENT"  TO WS-HEALTH-STATUS
073200             ADD CTE-01 TO WS-CNT-NEEDS-IMPROVEMENT
073300         WHEN OTHER
073400             MOVE "CRITICAL"           TO WS-HEALTH-STATUS
073500             ADD CTE-01 TO WS-CNT-CRITICAL
073600     END-EVALUATE
073700
073800     PERFORM 236-BEGIN-BUILD-RECOMMENDATIONS
073900        THRU 236-END-BUILD-RECOMMENDATIONS.
074000 230-END-SCORE-HEALTH.
074100     EXIT.
074200
074300 231-BEGIN-SCORE-INCOME-STAB.
074400     EVALUATE F-PROF-INCOME-STABILITY
074500         WHEN "Very stable"
074600             MOVE 100 TO WS-INCOME-STAB-SCORE
074700         WHEN "Mostly stable"
074800             MOVE 80  TO WS-INCOME-STAB-SCORE
074900         WHEN "Variable"
075000             MOVE 60  TO WS-INCOME-STAB-SCORE
075100         WHEN "Highly variable"
075200             MOVE 40  TO WS-INCOME-STAB-SCORE
075300         WHEN SPACES
075400             MOVE 0   TO WS-INCOME-STAB-SCORE
075500         WHEN OTHER
075600             MOVE 50  TO WS-INCOME-STAB-SCORE
075700     END-EVALUATE.
075800 231-END-SCORE-INCOME-STAB.
075900     EXIT.
076000
076100 232-BEGIN-SCORE-EXPENSE-MGMT.
076200     IF WS-TOTAL-MONTHLY-INCOME IS EQUAL TO ZERO
076300         MOVE 0 TO WS-EXPENSE-MGMT-SCORE
076400     ELSE
076500         COMPUTE WS-EXPENSE-RATIO ROUNDED =
076600                 WS-TOTAL-MONTHLY-EXPENSES / WS-TOTAL-MONTHLY-INCOME
076700         EVALUATE TRUE
076800             WHEN WS-EXPENSE-RATIO IS LESS THAN OR EQUAL TO 0.70
076900                 MOVE 100 TO WS-EXPENSE-MGMT-SCORE
077000             WHEN WS-EXPENSE-RATIO IS LESS THAN OR EQUAL TO 0.80
077100                 MOVE 80  TO WS-EXPENSE-MGMT-SCORE
077200             WHEN WS-EXPENSE-RATIO IS LESS THAN OR EQUAL TO 0.90
077300                 MOVE 60  TO WS-EXPENSE-MGMT-SCORE
077400             WHEN WS-EXPENSE-RATIO IS LESS THAN OR EQUAL TO 1.00
077500                 MOVE 40  TO WS-EXPENSE-MGMT-SCORE
077600             WHEN OTHER
077700                 MOVE 20  TO WS-EXPENSE-MGMT-SCORE
077800         END-EVALUATE
077900     END-IF.
078000 232-END-SCORE-EXPENSE-MGMT.
078100     EXIT.
078200
078300 233-BEGIN-SCORE-DEBT-HEALTH.
078400     IF WS-ANNUAL-INCOME IS EQUAL TO ZERO
078500         IF WS-TOTAL-DEBT IS EQUAL TO ZERO
078600             MOVE 100 TO WS-DEBT-HEALTH-SCORE
078700         ELSE
078800             MOVE 0   TO WS-DEBT-HEALTH-SCORE
078900         END-IF
079000     ELSE
079100         IF WS-TOTAL-DEBT IS EQUAL TO ZERO
079200             MOVE 100 TO WS-DEBT-HEALTH-SCORE
079300         ELSE
079400             COMPUTE WS-DEBT-TO-INCOME-RATIO ROUNDED =
079500                     WS-TOTAL-DEBT / WS-ANNUAL-INCOME
079600             EVALUATE TRUE
079700                 WHEN WS-DEBT-TO-INCOME-RATIO IS LESS THAN
079800                      OR EQUAL TO 1.0
079900                     MOVE 100 TO WS-DEBT-HEALTH-SCORE
080000                 WHEN WS-DEBT-TO-INCOME-RATIO IS LESS THAN
080100                      OR EQUAL TO 2.0
080200                     MOVE 70  TO WS-DEBT-HEALTH-SCORE
080300                 WHEN WS-DEBT-TO-INCOME-RATIO IS LESS THAN
080400                      OR EQUAL TO 3.0
080500                     MOVE 40  TO WS-DEBT-HEALTH-SCORE
080600                 WHEN OTHER
080700                     MOVE 20  TO WS-DEBT-HEALTH-SCORE
080800             END-EVALUATE
080900         END-IF
081000     END-IF.
081100 233-END-SCORE-DEBT-HEALTH.
081200     EXIT.
081300
081400 234-BEGIN-SCORE-EMERGENCY-FUND.
081500     IF F-PROF-EMERGENCY-FUND IS EQUAL TO ZERO
081600         MOVE 0 TO WS-EMERGENCY-FUND-SCORE
081700     ELSE
081800         IF WS-TOTAL-MONTHLY-EXPENSES IS EQUAL TO ZERO
081900             MOVE 100 TO WS-EMERGENCY-FUND-SCORE
082000         ELSE
082100             COMPUTE WS-MONTHS-COVERED ROUNDED =
082200                 F-PROF-EMERGENCY-FUND / WS-TOTAL-MONTHLY-EXPENSES
082300             EVALUATE TRUE
082400                 WHEN WS-MONTHS-COVERED IS GREATER THAN
082500                      OR EQUAL TO 6
082600                     MOVE 100 TO WS-EMERGENCY-FUND-SCORE
082700                 WHEN WS-MONTHS-COVERED IS GREATER THAN
082800                      OR EQUAL TO 3
082900                     MOVE 80  TO WS-EMERGENCY-FUND-SCORE
083000                 WHEN WS-MONTHS-COVERED IS GREATER THAN
083100                      OR EQUAL TO 1
083200                     MOVE 50  TO WS-EMERGENCY-FUND-SCORE
083300                 WHEN OTHER
083400                     MOVE 20  TO WS-EMERGENCY-FUND-SCORE
083500             END-EVALUATE
083600         END-IF
083700     END-IF.
083800 234-END-SCORE-EMERGENCY-FUND.
083900     EXIT.
084000
084100 235-BEGIN-SCORE-SAVINGS-RATE.
084200     IF WS-TOTAL-MONTHLY-INCOME IS EQUAL TO ZERO
084300         MOVE 0 TO WS-SAVINGS-RATE-SCORE
084400     ELSE
084500         COMPUTE WS-SAVINGS-PCT ROUNDED =
084600             (WS-NET-SURPLUS / WS-TOTAL-MONTHLY-INCOME) * CTE-100
084700         EVALUATE TRUE
084800             WHEN WS-SAVINGS-PCT IS GREATER THAN OR EQUAL TO 20
084900                 MOVE 100 TO WS-SAVINGS-RATE-SCORE
085000             WHEN WS-SAVINGS-PCT IS GREATER THAN OR EQUAL TO 15
085100                 MOVE 80  TO WS-SAVINGS-RATE-SCORE
085200             WHEN WS-SAVINGS-PCT IS GREATER THAN OR EQUAL TO 10
085300                 MOVE 60  TO WS-SAVINGS-RATE-SCORE
085400             WHEN WS-SAVINGS-PCT IS GREATER THAN OR EQUAL TO 5
085500                 MOVE 40  TO WS-SAVINGS-RATE-SCORE
085600             WHEN OTHER
085700                 MOVE 20  TO WS-SAVINGS-RATE-SCORE
085800         END-EVALUATE
085900     END-IF.
086000 235-END-SCORE-SAVINGS-RATE.
086100     EXIT.
086200
086300 236-BEGIN-BUILD-RECOMMENDATIONS.
086400     MOVE ZERO TO WS-REC-COUNT
086500     MOVE SPACES TO WS-REC-TEXT (1)
086600     MOVE SPACES TO WS-REC-TEXT (2)
086700     MOVE SPACES TO WS-REC-TEXT (3)
086800
086900     COMPUTE WS-MONTHS-COVERED ROUNDED =
087000         CTE-03 * WS-TOTAL-MONTHLY-EXPENSES
087100
087200     IF F-PROF-EMERGENCY-FUND IS LESS THAN WS-MONTHS-COVERED
087300         ADD CTE-01 TO WS-REC-COUNT
087400         MOVE "Build emergency fund to 3-6 months of expenses"
087500              TO WS-REC-TEXT (WS-REC-COUNT)
087600     END-IF
087700
087800     IF WS-TOTAL-DEBT IS GREATER THAN ZERO
087900         IF WS-REC-COUNT IS LESS THAN CTE-03
088000             ADD CTE-01 TO WS-REC-COUNT
088100             MOVE "Focus on paying off high-interest debt"
088200                  TO WS-REC-TEXT (WS-REC-COUNT)
088300         END-IF
088400     END-IF
088500
088600     IF WS-TOTAL-MONTHLY-INCOME IS GREATER THAN ZERO
088700         IF WS-REC-COUNT IS LESS THAN CTE-03
088800             COMPUTE WS-SAVINGS-PCT ROUNDED =
088900                 WS-NET-SURPLUS / WS-TOTAL-MONTHLY-INCOME
089000             IF WS-SAVINGS-PCT IS LESS THAN 0.15
089100                 ADD CTE-01 TO WS-REC-COUNT
089200                 MOVE "Reduce expenses by 10-15%"
089300                      TO WS-REC-TEXT (WS-REC-COUNT)
089400             END-IF
089500         END-IF
089600     END-IF.
089700 236-END-BUILD-RECOMMENDATIONS.
089800     EXIT.
089900
090000*-----------------------------------------------------------*
090100*  240 - FINANCIAL RATIOS ENGINE.                            *
090200*-----------------------------------------------------------*
090300 240-BEGIN-COMPUTE-RATIOS.
090400     PERFORM 241-BEGIN-RATIO-DEBT-TO-INCOME
090500        THRU 241-END-RATIO-DEBT-TO-INCOME
090600     PERFORM 242-BEGIN-RATIO-SAVINGS-RATE
090700        THRU 242-END-RATIO-SAVINGS-RATE
090800     PERFORM 243-BEGIN-RATIO-EMERGENCY-FUND
090900        THRU 243-END-RATIO-EMERGENCY-FUND
091000     PERFORM 244-BEGIN-RATIO-EXPENSE-TO-INCOME
091100        THRU 244-END-RATIO-EXPENSE-TO-INCOME.
091200 240-END-COMPUTE-RATIOS.
091300     EXIT.
091400
091500 241-BEGIN-RATIO-DEBT-TO-INCOME.
091600     IF WS-ANNUAL-INCOME IS EQUAL TO ZERO
091700         MOVE ZERO TO WS-DEBT-TO-INCOME-RATIO
091800     ELSE
091900         COMPUTE WS-DEBT-TO-INCOME-RATIO ROUNDED =
092000             (WS-TOTAL-DEBT / WS-ANNUAL-INCOME) * CTE-100
092100     END-IF
092200
092300     EVALUATE TRUE
092400         WHEN WS-DEBT-TO-INCOME-RATIO IS LESS THAN 200
092500             MOVE "GOOD    " TO WS-DEBT-TO-INCOME-STATUS
092600         WHEN WS-DEBT-TO-INCOME-RATIO IS LESS THAN 300
092700             MOVE "WARNING " TO WS-DEBT-TO-INCOME-STATUS
092800         WHEN OTHER
092900             MOVE "CRITICAL" TO WS-DEBT-TO-INCOME-STATUS
093000     END-EVALUATE.
093100 241-END-RATIO-DEBT-TO-INCOME.
093200     EXIT.
093300
093400 242-BEGIN-RATIO-SAVINGS-RATE.
093500     IF WS-TOTAL-MONTHLY-INCOME IS EQUAL TO ZERO
093600         MOVE ZERO TO WS-SAVINGS-RATE
093700     ELSE
093800         COMPUTE WS-SAVINGS-RATE ROUNDED =
093900             (WS-NET-SURPLUS / WS-TOTAL-MONTHLY-INCOME) * CTE-100
094000     END-IF
094100
094200     EVALUATE TRUE
094300         WHEN WS-SAVINGS-RATE IS GREATER THAN OR EQUAL TO 15
094400             MOVE "GOOD    " TO WS-SAVINGS-RATE-STATUS
094500         WHEN WS-SAVINGS-RATE IS GREATER THAN OR EQUAL TO 10
094600             MOVE "WARNING " TO WS-SAVINGS-RATE-STATUS
094700         WHEN OTHER
094800             MOVE "CRITICAL" TO WS-SAVINGS-RATE-STATUS
094900     END-EVALUATE.
095000 242-END-RATIO-SAVINGS-RATE.
095100     EXIT.
095200
095300 243-BEGIN-RATIO-EMERGENCY-FUND.
095400     IF WS-TOTAL-MONTHLY-EXPENSES IS EQUAL TO ZERO
095500         MOVE ZERO TO WS-EMERGENCY-FUND-MONTHS
095600     ELSE
095700         COMPUTE WS-EMERGENCY-FUND-MONTHS ROUNDED =
095800             F-PROF-EMERGENCY-FUND / WS-TOTAL-MONTHLY-EXPENSES
095900     END-IF
096000
096100     EVALUATE TRUE
096200         WHEN WS-EMERGENCY-FUND-MONTHS IS GREATER THAN
096300              OR EQUAL TO 3
096400             MOVE "GOOD    " TO WS-EMERGENCY-FUND-STATUS
096500         WHEN WS-EMERGENCY-FUND-MONTHS IS GREATER THAN
096600              OR EQUAL TO 1
096700             MOVE "WARNING " TO WS-EMERGENCY-FUND-STATUS
096800         WHEN OTHER
096900             MOVE "CRITICAL" TO WS-EMERGENCY-FUND-STATUS
097000     END-EVALUATE.
097100 243-END-RATIO-EMERGENCY-FUND.
097200     EXIT.
097300
097400 244-BEGIN-RATIO-EXPENSE-TO-INCOME.
097500     IF WS-TOTAL-MONTHLY-INCOME IS EQUAL TO ZERO
097600         MOVE ZERO TO WS-EXPENSE-TO-INCOME-RATIO
097700     ELSE
097800         COMPUTE WS-EXPENSE-TO-INCOME-RATIO ROUNDED =
097900             (WS-TOTAL-MONTHLY-EXPENSES / WS-TOTAL-MONTHLY-INCOME)
098000             * CTE-100
098100     END-IF
098200
098300     EVALUATE TRUE
098400         WHEN WS-EXPENSE-TO-INCOME-RATIO IS LESS THAN
098500              OR EQUAL TO 80
098600             MOVE "GOOD    " TO WS-EXPENSE-TO-INCOME-STATUS
098700         WHEN WS-EXPENSE-TO-INCOME-RATIO IS LESS THAN
098800              OR EQUAL TO 90
098900             MOVE "WARNING " TO WS-EXPENSE-TO-INCOME-STATUS
099000         WHEN OTHER
099100             MOVE "CRITICAL" TO WS-EXPENSE-TO-INCOME-STATUS
099200     END-EVALUATE.
099300 244-END-RATIO-EXPENSE-TO-INCOME.
099400     EXIT.
099500
099600*-----------------------------------------------------------*
099700*  250 - SPENDING-BY-CATEGORY ANALYZER.                      *
099800*-----------------------------------------------------------*
099900 250-BEGIN-ANALYZE-SPEND.
100000     MOVE "DEBT PAYMENTS  " TO WS-CAT-NAME (1)
100100     MOVE "FOOD           " TO WS-CAT-NAME (2)
100200     MOVE "TRANSPORTATION " TO WS-CAT-NAME (3)
100300     MOVE "HOUSING        " TO WS-CAT-NAME (4)
100400     MOVE "UTILITIES      " TO WS-CAT-NAME (5)
100500     MOVE "HEALTHCARE     " TO WS-CAT-NAME (6)
100600     MOVE "ENTERTAINMENT  " TO WS-CAT-NAME (7)
100700     MOVE "EDUCATION      " TO WS-CAT-NAME (8)
100800
100900     MOVE WS-TOTAL-DEBT-PAYMENTS TO WS-CAT-AMOUNT (1)
101000
101100     COMPUTE WS-CAT-AMOUNT (2) =
101200             F-PROF-GROCERY + F-PROF-EATING-OUT + F-PROF-COFFEE
101300           + F-PROF-FOOD-DELIVERY
101400
101500     COMPUTE WS-CAT-AMOUNT (3) =
101600             F-PROF-CAR-LOAN-PAYMENT + F-PROF-CAR-INSURANCE
101700           + F-PROF-MONTHLY-FUEL     + F-PROF-PUBLIC-TRANSPORT
101800
101900     COMPUTE WS-CAT-AMOUNT (4) =
102000             F-PROF-RENT + F-PROF-PROPERTY-TAX
102100           + F-PROF-HOME-INSURANCE
102200
102300     COMPUTE WS-CAT-AMOUNT (5) =
102400             F-PROF-ELECTRICITY + F-PROF-WATER
102500           + F-PROF-GAS-UTIL    + F-PROF-INTERNET
102600
102700     COMPUTE WS-CAT-AMOUNT (6) =
102800             F-PROF-MEDICATIONS + F-PROF-DOCTOR-VISITS
102900           + F-PROF-PHARMACY
103000
103100     COMPUTE WS-CAT-AMOUNT (7) =
103200             F-PROF-MOVIES-EVENTS + F-PROF-HOBBIES
103300           + F-PROF-SPORTS-GYM   + F-PROF-OTHER-ENTERTAINMENT
103400
103500     COMPUTE WS-CAT-AMOUNT (8) =
103600             F-PROF-SCHOOL-FEES  + F-PROF-SCHOOL-SUPPLIES
103700           + F-PROF-TUTORING     + F-PROF-ONLINE-COURSES
103800
103900     MOVE "N" TO WS-CAT-PICKED (1)
104000     MOVE "N" TO WS-CAT-PICKED (2)
104100     MOVE "N" TO WS-CAT-PICKED (3)
104200     MOVE "N" TO WS-CAT-PICKED (4)
104300     MOVE "N" TO WS-CAT-PICKED (5)
104400     MOVE "N" TO WS-CAT-PICKED (6)
104500     MOVE "N" TO WS-CAT-PICKED (7)
104600     MOVE "N" TO WS-CAT-PICKED (8)
104700
104800     MOVE ZERO TO WS-CATEGORY-TOTAL
104900     PERFORM 251-BEGIN-SUM-CATEGORY-TOTAL
105000        THRU 251-END-SUM-CATEGORY-TOTAL
105100       VARYING WS-IX-CAT FROM CTE-01 BY CTE-01
105200         UNTIL WS-IX-CAT IS GREATER THAN CTE-08
105300
105400     PERFORM 252-BEGIN-CATEGORY-PERCENT
105500        THRU 252-END-CATEGORY-PERCENT
105600       VARYING WS-IX-CAT FROM CTE-01 BY CTE-01
105700         UNTIL WS-IX-CAT IS GREATER THAN CTE-08
105800
105900     PERFORM 253-BEGIN-PICK-TOP-THREE
106000        THRU 253-END-PICK-TOP-THREE
106100       VARYING WS-IX-TOP FROM CTE-01 BY CTE-01
106200         UNTIL WS-IX-TOP IS GREATER THAN CTE-03
106300
106400     PERFORM 254-BEGIN-BUILD-INSIGHTS
106500        THRU 254-END-BUILD-INSIGHTS.
106600 250-END-ANALYZE-SPEND.
106700     EXIT.
106800
106900 251-BEGIN-SUM-CATEGORY-TOTAL.
107000     ADD WS-CAT-AMOUNT (WS-IX-CAT) TO WS-CATEGORY-TOTAL.
107100 251-END-SUM-CATEGORY-TOTAL.
107200     EXIT.
107300
107400 252-BEGIN-CATEGORY-PERCENT.
107500     IF WS-CATEGORY-TOTAL IS EQUAL TO ZERO
107600         MOVE ZERO TO WS-CAT-PERCENT (WS-IX-CAT)
107700     ELSE
107800         COMPUTE WS-CAT-PERCENT (WS-IX-CAT) ROUNDED =
107900             (WS-CAT-AMOUNT (WS-IX-CAT) / WS-CATEGORY-TOTAL)
108000             * CTE-100
108100     END-IF.
108200 252-END-CATEGORY-PERCENT.
108300     EXIT.
108400
108500*-----------------------------------------------------------*
108600*  253 - TOP-3 CATEGORY SELECTION. BUILT WITH A WORKING       *
108700*  "ALREADY-PICKED" FLAG PER TABLE ENTRY SO WE NEVER PICK     *
108800*  THE SAME CATEGORY TWICE WHEN THERE ARE TIES.  (REQ FW-0091)*
108900*-----------------------------------------------------------*
109000 253-BEGIN-PICK-TOP-THREE.
109100     MOVE ZERO  TO WS-CATEGORY-HIGH
109200     MOVE ZERO  TO WS-IX-HIGH
109300
109400     PERFORM 253-BEGIN-SCAN-FOR-HIGH
109500        THRU 253-END-SCAN-FOR-HIGH
109600       VARYING WS-IX-SRCH FROM CTE-01 BY CTE-01
109700         UNTIL WS-IX-SRCH IS GREATER THAN CTE-08
109800
109900     IF WS-IX-HIGH IS GREATER THAN ZERO
110000         MOVE WS-CAT-NAME (WS-IX-HIGH) TO WS-TOP-CATEGORY (WS-IX-TOP)
110100         MOVE "Y" TO WS-CAT-PICKED (WS-IX-HIGH)
110200     ELSE
110300         MOVE SPACES TO WS-TOP-CATEGORY (WS-IX-TOP)
110400     END-IF.
110500 253-END-PICK-TOP-THREE.
110600     EXIT.
110700
110800 253-BEGIN-SCAN-FOR-HIGH.
110900     IF WS-CAT-PICKED (WS-IX-SRCH) IS NOT EQUAL TO "Y"
111000         IF WS-CAT-AMOUNT (WS-IX-SRCH) IS GREATER THAN
111100                                        WS-CATEGORY-HIGH
111200             MOVE WS-CAT-AMOUNT (WS-IX-SRCH) TO WS-CATEGORY-HIGH
111300             MOVE WS-IX-SRCH                 TO WS-IX-HIGH
111400         END-IF
111500     END-IF.
111600 253-END-SCAN-FOR-HIGH.
111700     EXIT.
111800
111900*-----------------------------------------------------------*
112000*  254 - INSIGHT MESSAGES FOR THE PRINTED REPORT ONLY.        *
112100*  NOT CARRIED ON THE ANALYTICS-OUT RECORD.                   *
112200*-----------------------------------------------------------*
112300 254-BEGIN-BUILD-INSIGHTS.
112400     MOVE ZERO   TO WS-INSIGHT-COUNT
112500     MOVE SPACES TO WS-INSIGHT-TEXT (1)
112600     MOVE SPACES TO WS-INSIGHT-TEXT (2)
112700
112800     IF WS-CATEGORY-TOTAL IS GREATER THAN ZERO
112900         COMPUTE WS-INSIGHT-PCT ROUNDED =
113000             (WS-CAT-AMOUNT (1) / WS-CATEGORY-TOTAL) * CTE-100
113100         IF WS-INSIGHT-PCT IS GREATER THAN 30
113200             ADD CTE-01 TO WS-INSIGHT-COUNT
113300             MOVE WS-INSIGHT-PCT TO WS-INSIGHT-PCT-ED
113400             STRING "Debt payments consuming "
113500                      DELIMITED BY SIZE
113600                    WS-INSIGHT-PCT-ED
113700                      DELIMITED BY SIZE
113800                    "% of expenses - priority to eliminate"
113900                      DELIMITED BY SIZE
114000                 INTO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
114100             END-STRING
114200         END-IF
114300
114400         COMPUTE WS-INSIGHT-PCT ROUNDED =
114500             (WS-CAT-AMOUNT (2) / WS-CATEGORY-TOTAL) * CTE-100
114600         IF WS-INSIGHT-PCT IS GREATER THAN 25
114700             ADD CTE-01 TO WS-INSIGHT-COUNT
114800             MOVE
114900          "Food expenses are high - consider meal planning to reduce"
115000                 TO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
115100         END-IF
115200     END-IF.
115300 254-END-BUILD-INSIGHTS.
115400     EXIT.
115500
115600*-----------------------------------------------------------*
115700*  260 - MOVE THE CUSTOMER'S RESULTS TO THE ANALYTICS-OUT     *
115800*  OUTPUT RECORD AND WRITE IT.                                *
115900*-----------------------------------------------------------*
116000 260-BEGIN-WRITE-ANALYTICS-OUT.
116100     MOVE F-PROF-USER-ID               TO F-ANLY-USER-ID
116200     MOVE WS-TOTAL-MONTHLY-INCOME      TO F-ANLY-TOTAL-MONTHLY-INCOME
116300     MOVE WS-TOTAL-FIXED-EXPENSES      TO F-ANLY-TOTAL-FIXED-EXPENSES
116400     MOVE WS-TOTAL-VARIABLE-EXPENSES   TO
116500          F-ANLY-TOTAL-VARIABLE-EXPENSES
116600     MOVE WS-TOTAL-ASSETS              TO F-ANLY-TOTAL-ASSETS
116700     MOVE WS-TOTAL-DEBT                TO F-ANLY-TOTAL-DEBT
116800     MOVE WS-NET-WORTH                 TO F-ANLY-NET-WORTH
116900     MOVE WS-NET-SURPLUS               TO F-ANLY-NET-SURPLUS
117000     MOVE WS-OVERALL-SCORE             TO F-ANLY-OVERALL-SCORE
117100     MOVE WS-HEALTH-STATUS             TO F-ANLY-HEALTH-STATUS
117200     MOVE WS-INCOME-STAB-SCORE         TO F-ANLY-INCOME-STAB-SCORE
117300     MOVE WS-EXPENSE-MGMT-SCORE        TO F-ANLY-EXPENSE-MGMT-SCORE
117400     MOVE WS-DEBT-HEALTH-SCORE         TO F-ANLY-DEBT-HEALTH-SCORE
117500     MOVE WS-EMERGENCY-FUND-SCORE      TO F-ANLY-EMERGENCY-FUND-SCORE
117600     MOVE WS-SAVINGS-RATE-SCORE        TO F-ANLY-SAVINGS-RATE-SCORE
117700     MOVE WS-DEBT-TO-INCOME-RATIO      TO F-ANLY-DEBT-TO-INCOME-RATIO
117800     MOVE WS-DEBT-TO-INCOME-STATUS     TO F-ANLY-DEBT-TO-INCOME-STATUS
117900     MOVE WS-SAVINGS-RATE              TO F-ANLY-SAVINGS-RATE
118000     MOVE WS-SAVINGS-RATE-STATUS       TO F-ANLY-SAVINGS-RATE-STATUS
118100     MOVE WS-EMERGENCY-FUND-MONTHS     TO
118200          F-ANLY-EMERGENCY-FUND-MONTHS
118300     MOVE WS-EMERGENCY-FUND-STATUS     TO
118400          F-ANLY-EMERGENCY-FUND-STATUS
118500     MOVE WS-EXPENSE-TO-INCOME-RATIO   TO
118600          F-ANLY-EXPENSE-TO-INCOME-RATIO
118700     MOVE WS-EXPENSE-TO-INCOME-STATUS  TO
118800          F-ANLY-EXPENSE-TO-INCOME-STAT
118900     MOVE WS-CAT-AMOUNT (1)   TO F-ANLY-CAT-AMOUNT (1)
119000     MOVE WS-CAT-AMOUNT (2)   TO F-ANLY-CAT-AMOUNT (2)
119100     MOVE WS-CAT-AMOUNT (3)   TO F-ANLY-CAT-AMOUNT (3)
119200     MOVE WS-CAT-AMOUNT (4)   TO F-ANLY-CAT-AMOUNT (4)
119300     MOVE WS-CAT-AMOUNT (5)   TO F-ANLY-CAT-AMOUNT (5)
119400     MOVE WS-CAT-AMOUNT (6)   TO F-ANLY-CAT-AMOUNT (6)
119500     MOVE WS-CAT-AMOUNT (7)   TO F-ANLY-CAT-AMOUNT (7)
119600     MOVE WS-CAT-AMOUNT (8)   TO F-ANLY-CAT-AMOUNT (8)
119700     MOVE WS-CAT-PERCENT (1)  TO F-ANLY-CAT-PERCENT (1)
119800     MOVE WS-CAT-PERCENT (2)  TO F-ANLY-CAT-PERCENT (2)
119900     MOVE WS-CAT-PERCENT (3)  TO F-ANLY-CAT-PERCENT (3)
120000     MOVE WS-CAT-PERCENT (4)  TO F-ANLY-CAT-PERCENT (4)
120100     MOVE WS-CAT-PERCENT (5)  TO F-ANLY-CAT-PERCENT (5)
120200     MOVE WS-CAT-PERCENT (6)  TO F-ANLY-CAT-PERCENT (6)
120300     MOVE WS-CAT-PERCENT (7)  TO F-ANLY-CAT-PERCENT (7)
120400     MOVE WS-CAT-PERCENT (8)  TO F-ANLY-CAT-PERCENT (8)
120500     MOVE WS-TOP-CATEGORY (1) TO F-ANLY-TOP-CATEGORY (1)
120600     MOVE WS-TOP-CATEGORY (2) TO F-ANLY-TOP-CATEGORY (2)
120700     MOVE WS-TOP-CATEGORY (3) TO F-ANLY-TOP-CATEGORY (3)
120800     MOVE WS-REC-TEXT (1)     TO F-ANLY-RECOMMENDATION (1)
120900     MOVE WS-REC-TEXT (2)     TO F-ANLY-RECOMMENDATION (2)
121000     MOVE WS-REC-TEXT (3)     TO F-ANLY-RECOMMENDATION (3)
121100
121200     WRITE F-ANALYTICS-OUT-REC.
121300 260-END-WRITE-ANALYTICS-OUT.
121400     EXIT.
121500
121600*-----------------------------------------------------------*
121700*  270 - PRINT THE DETAIL BLOCK FOR ONE CUSTOMER.             *
121800*-----------------------------------------------------------*
121900 270-BEGIN-PRINT-DETAIL-BLOCK.
122000     MOVE SPACES                TO F-REPORT-LINE
122100     WRITE F-REPORT-LINE
122200
122300     MOVE F-PROF-USER-ID        TO DET1-USER-ID
122400     MOVE WS-TOTAL-MONTHLY-INCOME   TO DET1-INCOME
122500     MOVE WS-TOTAL-MONTHLY-EXPENSES TO DET1-EXPENSE
122600     MOVE WS-NET-SURPLUS            TO DET1-SURPLUS
122700     WRITE F-REPORT-LINE FROM WS-DETAIL-LINE-1
122800
122900     MOVE WS-NET-WORTH          TO DET2-NET-WORTH
123000     MOVE WS-OVERALL-SCORE      TO DET2-SCORE
123100     MOVE WS-HEALTH-STATUS      TO DET2-STATUS
123200     WRITE F-REPORT-LINE FROM WS-DETAIL-LINE-2
123300
123400     MOVE WS-DEBT-TO-INCOME-RATIO    TO DET3-DTI
123500     MOVE WS-DEBT-TO-INCOME-STATUS   TO DET3-DTI-STATUS
123600     MOVE WS-SAVINGS-RATE            TO DET3-SAV
123700     MOVE WS-SAVINGS-RATE-STATUS     TO DET3-SAV-STATUS
123800     MOVE WS-EMERGENCY-FUND-MONTHS   TO DET3-EMG
123900     MOVE WS-EMERGENCY-FUND-STATUS   TO DET3-EMG-STATUS
124000     MOVE WS-EXPENSE-TO-INCOME-RATIO TO DET3-ETI
124100     MOVE WS-EXPENSE-TO-INCOME-STATUS TO DET3-ETI-STATUS
124200     WRITE F-REPORT-LINE FROM WS-DETAIL-LINE-3
124300
124400     PERFORM 271-BEGIN-PRINT-ONE-CATEGORY
124500        THRU 271-END-PRINT-ONE-CATEGORY
124600       VARYING WS-IX-CAT FROM CTE-01 BY CTE-01
124700         UNTIL WS-IX-CAT IS GREATER THAN CTE-08
124800
124900     MOVE WS-TOP-CATEGORY (1)   TO DET5-TOP (1)
125000     MOVE WS-TOP-CATEGORY (2)   TO DET5-TOP (2)
125100     MOVE WS-TOP-CATEGORY (3)   TO DET5-TOP (3)
125200     WRITE F-REPORT-LINE FROM WS-DETAIL-LINE-5
125300
125400     PERFORM 272-BEGIN-PRINT-ONE-REC
125500        THRU 272-END-PRINT-ONE-REC
125600       VARYING WS-IX-CAT FROM CTE-01 BY CTE-01
125700         UNTIL WS-IX-CAT IS GREATER THAN WS-REC-COUNT
125800
125900     PERFORM 273-BEGIN-PRINT-ONE-INSIGHT
126000        THRU 273-END-PRINT-ONE-INSIGHT
126100       VARYING WS-IX-CAT FROM CTE-01 BY CTE-01
126200         UNTIL WS-IX-CAT IS GREATER THAN WS-INSIGHT-COUNT.
126300 270-END-PRINT-DETAIL-BLOCK.
126400     EXIT.
126500
126600 271-BEGIN-PRINT-ONE-CATEGORY.
126700     MOVE WS-CAT-NAME (WS-IX-CAT)    TO DET4-CAT-NAME
126800     MOVE WS-CAT-AMOUNT (WS-IX-CAT)  TO DET4-CAT-AMOUNT
126900     MOVE WS-CAT-PERCENT (WS-IX-CAT) TO DET4-CAT-PERCENT
127000     WRITE F-REPORT-LINE FROM WS-DETAIL-LINE-4.
127100 271-END-PRINT-ONE-CATEGORY.
127200     EXIT.
127300
127400 272-BEGIN-PRINT-ONE-REC.
127500     MOVE WS-REC-TEXT (WS-IX-CAT) TO DET6-TEXT
127600     WRITE F-REPORT-LINE FROM WS-DETAIL-LINE-6.
127700 272-END-PRINT-ONE-REC.
127800     EXIT.
127900
128000 273-BEGIN-PRINT-ONE-INSIGHT.
128100     MOVE WS-INSIGHT-TEXT (WS-IX-CAT) TO DET7-TEXT
128200     WRITE F-REPORT-LINE FROM WS-DETAIL-LINE-7.
128300 273-END-PRINT-ONE-INSIGHT.
128400     EXIT.
128500
128600*-----------------------------------------------------------*
128700*  300 - END OF JOB. FINAL TOTALS PAGE.                      *
128800*-----------------------------------------------------------*
128900 300-BEGIN-FINISH-PROGRAM.
129000     MOVE SPACES                TO F-REPORT-LINE
129100     WRITE F-REPORT-LINE
129200     WRITE F-REPORT-LINE FROM WS-TOTALS-HEADING
129300     WRITE F-REPORT-LINE FROM WS-TOTALS-HEADING
129400
129500     MOVE WS-PROFILES-READ-CNT TO TOT1-COUNT
129600     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-1
129700
129800     MOVE WS-CNT-EXCELLENT         TO TOT2-COUNT
129900     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-2
130000
130100     MOVE WS-CNT-GOOD              TO TOT3-COUNT
130200     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-3
130300
130400     MOVE WS-CNT-NEEDS-IMPROVEMENT TO TOT4-COUNT
130500     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-4
130600
130700     MOVE WS-CNT-CRITICAL          TO TOT5-COUNT
130800     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-5
130900
131000     MOVE WS-GRAND-INCOME          TO TOT6-AMOUNT
131100     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-6
131200
131300     MOVE WS-GRAND-EXPENSES        TO TOT7-AMOUNT
131400     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-7
131500
131600     MOVE WS-GRAND-NET-WORTH       TO TOT8-AMOUNT
131700     WRITE F-REPORT-LINE FROM WS-TOTALS-LINE-8
131800
131900     CLOSE PROFILE-FILE
132000     CLOSE DEBTS-FILE
132100     CLOSE ANALYTICS-OUT-FILE
132200     CLOSE REPORT-FILE.
132300 300-END-FINISH-PROGRAM.
132400     EXIT.
132500
132600 END PROGRAM FWANALYZ.
